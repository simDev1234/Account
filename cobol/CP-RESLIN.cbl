000100*////////////////// (LINEA DE RESPUESTA) //////////////////////////
000200**************************************************
000300*    COPY CP-RESLIN                               *
000400*    LAYOUT LINEA DE RESULTADO DE PROCESO          *
000500*    LARGO REGISTRO = 93 BYTES                     *
000600*    ARCHIVO DDRESULT - UNA LINEA POR PEDIDO        *
000700*    PROCESADO, EXITO O ERROR (VER RESP-DET-EXITO   *
000800*    Y RESP-DET-ERROR MAS ABAJO)                    *
000900**************************************************
001000 01  REG-RESPUESTA.
001100*     POSICION RELATIVA (1:2) UNIDAD QUE GENERO LA RESPUESTA
001200*     AL=ALTA CTA  BA=BAJA CTA  CO=CONSULTA CTA
001300*     DE=USO SALDO CR=CANCEL. USO  MO=CONSULTA MOVIMIENTO
001400     03  RESP-TIPO-UNIDAD     PIC X(02).
001500*     POSICION RELATIVA (3:1) RESULTADO GLOBAL DEL PEDIDO
001600*     S = EXITO   F = FALLO (VER RESP-ERROR-CODE)
001700     03  RESP-RESULTADO       PIC X(01).
001800*     POSICION RELATIVA (4:90) DETALLE - REDEFINIDO SEGUN
001900*     RESP-RESULTADO SEA EXITO O FALLO
002000     03  RESP-DETALLE         PIC X(90).
002100     03  RESP-DET-EXITO REDEFINES RESP-DETALLE.
002200         05  RESP-USER-ID     PIC S9(9)      COMP.
002300         05  RESP-ACCT-NUMBER PIC X(10).
002400         05  RESP-TXN-ID      PIC X(32).
002500         05  RESP-AMOUNT      PIC S9(13)V99  COMP-3.
002600         05  RESP-TIMESTAMP   PIC X(26).
002700*         SOLO LO LLENA PGMMOCAF (CONSULTA DE MOVIMIENTO) - EL
002800*         MOVIMIENTO HALLADO PUEDE SER 'S' O 'F' AUNQUE LA
002900*         CONSULTA EN SI HAYA SIDO EXITOSA (RESP-RESULTADO)
003000         05  RESP-TXN-RESULT  PIC X(01).
003100         05  FILLER           PIC X(08).
003200     03  RESP-DET-ERROR REDEFINES RESP-DETALLE.
003300*         CODIGOS: USER_NOT_FOUND, ACCOUNT_NOT_FOUND,
003400*         MAX_ACCOUNT_PER_USER_10, USER_ACCOUNT_UN_MATCH,
003500*         ACCOUNT_ALREADY_UNREGISTERED, BALANCE_NOT_EMPTY,
003600*         AMOUNT_EXCEED_BALANCE, TRANSACTION_NOT_FOUND,
003700*         TRANSACTION_ACCOUNT_UN_MATCH, TRANSACTION_AMOUNT_UN_MATCH,
003800*         TOO_OLD_ORDER_TO_CANCEL
003900         05  RESP-ERROR-CODE  PIC X(30).
004000         05  FILLER           PIC X(60).
