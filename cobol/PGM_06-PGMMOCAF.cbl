000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMMOCAF.
000300 AUTHOR. M ALEGRE.
000400 INSTALLATION. BANCO ORIGEN - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 03/11/94.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO BANCO ORIGEN.
000800******************************************************************
000900*                    HISTORIA DE MODIFICACIONES                 *
001000* 03/11/94 RFE CAF-0041  VERSION INICIAL - CONSULTA DE UN        *CAF-0041
001100*                        MOVIMIENTO POR SU IDENTIFICADOR         *CAF-0041
001200* 12/12/95 JQU CAF-0105  SE AGREGA EL NUMERO DE CUENTA A LA      *CAF-0105
001300*                        RESPUESTA (ANTES SOLO DEVOLVIA EL       *CAF-0105
001400*                        ACCT-ID INTERNO)                        *CAF-0105
001500* 10/09/98 SIT CAF-Y2K01 REVISION Y2K - SIN IMPACTO EN ESTE      *   Y2K01
001600*                        PROGRAMA (SOLO REPRODUCE EL SELLO       *   Y2K01
001700*                        ORIGINAL DEL MOVIMIENTO)                *   Y2K01
001800* 06/04/00 MAL CAF-0238  PASA A CARGAR DDCUENTA Y DDTRANSA EN    *CAF-0238
001900*                        TABLA POR BAJA DE DB2/VSAM              *CAF-0238
002000* 14/05/02 PSO CAF-0405  AGREGA SELLO FECHA/HORA DE CORRIDA EN LA CAF-0405
002100*                        BITACORA PARA CRUZAR CON EL PLANIFICADOR CAF-0405
002200******************************************************************
002300*    PROGRAMA PGMMOCAF - CONSULTA DE MOVIMIENTO CAF              *
002400*    - LEE UN LOTE DE PEDIDOS DE CONSULTA (DDPEDMOV)             *
002500*    - UBICA EL MOVIMIENTO POR TXN-ID EN EL DIARIO DDTRANSA      *
002600*    - RESUELVE EL NUMERO DE CUENTA CONTRA EL MAESTRO DDCUENTA   *
002700*    - EMITE EL DETALLE DEL MOVIMIENTO - SOLO LECTURA            *
002800******************************************************************
002900
003000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM.
003500
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800
003900     SELECT DDCUENTA  ASSIGN DDCUENTA
004000            FILE STATUS IS FS-CUENTA.
004100
004200     SELECT DDTRANSA  ASSIGN DDTRANSA
004300            FILE STATUS IS FS-TRANSA.
004400
004500     SELECT DDPEDMOV  ASSIGN DDPEDMOV
004600            FILE STATUS IS FS-PEDMOV.
004700
004800     SELECT DDRESULT  ASSIGN DDRESULT
004900            FILE STATUS IS FS-RESULT.
005000
005100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005200 DATA DIVISION.
005300 FILE SECTION.
005400
005500 FD  DDCUENTA
005600     BLOCK CONTAINS 0 RECORDS
005700     RECORDING MODE IS F.
005800 COPY CP-CUENTA.
005900
006000 FD  DDTRANSA
006100     BLOCK CONTAINS 0 RECORDS
006200     RECORDING MODE IS F.
006300 COPY CP-TRANSAC.
006400
006500 FD  DDPEDMOV
006600     BLOCK CONTAINS 0 RECORDS
006700     RECORDING MODE IS F.
006800 01  REG-PEDIDO-MOV.
006900     03  PED-MO-TXN-ID        PIC X(32).
007000     03  FILLER               PIC X(10).
007100
007200 FD  DDRESULT
007300     BLOCK CONTAINS 0 RECORDS
007400     RECORDING MODE IS F.
007500 COPY CP-RESLIN.
007600
007700
007800 WORKING-STORAGE SECTION.
007900*=======================*
008000
008100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008200
008300 77  FS-CUENTA                PIC XX      VALUE SPACES.
008400     88  FS-CUENTA-FIN                    VALUE '10'.
008500 77  FS-TRANSA                PIC XX      VALUE SPACES.
008600     88  FS-TRANSA-FIN                    VALUE '10'.
008700 77  FS-PEDMOV                PIC XX      VALUE SPACES.
008800     88  FS-PEDMOV-FIN                    VALUE '10'.
008900 77  FS-RESULT                PIC XX      VALUE SPACES.
009000
009100 77  WS-STATUS-FIN             PIC X       VALUE 'N'.
009200     88  WS-FIN-LECTURA                    VALUE 'Y'.
009300     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
009400
009500 COPY CP-TBCUENTA.
009600 COPY CP-TBTRANSA.
009700
009800 77  WS-PED-LEIDOS-CANT       PIC 9(5)          VALUE ZEROS.
009900 77  WS-PED-OK-CANT           PIC 9(5)          VALUE ZEROS.
010000 77  WS-PED-ERR-CANT          PIC 9(5)          VALUE ZEROS.
010100
010200 77  WS-IX                    PIC S9(4)   COMP  VALUE ZERO.
010300 77  WS-TXN-ENCONTRADO        PIC X             VALUE 'N'.
010400     88  WS-TXN-OK                              VALUE 'S'.
010500 77  WS-TXN-IX-HALLADA        PIC S9(4)   COMP  VALUE ZERO.
010600 77  WS-CTA-ENCONTRADA        PIC X             VALUE 'N'.
010700     88  WS-CTA-OK                              VALUE 'S'.
010800 77  WS-CTA-IX-HALLADA        PIC S9(4)   COMP  VALUE ZERO.
010900 77  WS-NUMERO-CUENTA-RES     PIC X(10)         VALUE SPACES.
011000 77  WS-ERROR-CODE            PIC X(30)         VALUE SPACES.
011100
011200*----------- SELLO DE FECHA Y HORA DE CORRIDA (BITACORA) --------
011300 01  WS-FECHA-SIS.
011400     03  WS-FS-ANIO           PIC 9(4).
011500     03  WS-FS-MES            PIC 9(2).
011600     03  WS-FS-DIA            PIC 9(2).
011700 01  WS-FECHA-SIS-NUM REDEFINES WS-FECHA-SIS
011800                              PIC 9(8).
011900 01  WS-HORA-SIS.
012000     03  WS-HS-HOR            PIC 9(2).
012100     03  WS-HS-MIN            PIC 9(2).
012200     03  WS-HS-SEG            PIC 9(2).
012300     03  WS-HS-CEN            PIC 9(2).
012400 01  WS-HORA-SIS-NUM  REDEFINES WS-HORA-SIS
012500                              PIC 9(8).
012600
012700*----------- RESUMEN DE CORRIDA PARA BITACORA (CAF-0405) ---------
012800 01  WS-RESUMEN-CORRIDA.
012900     03  WS-RC-LEIDOS         PIC 9(5).
013000     03  WS-RC-OK             PIC 9(5).
013100     03  WS-RC-RECHAZADOS     PIC 9(5).
013200 01  WS-RESUMEN-ALFA REDEFINES WS-RESUMEN-CORRIDA
013300                              PIC X(15).
013400
013500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013600
013700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013800 PROCEDURE DIVISION.
013900
014000 MAIN-PROGRAM-I.
014100
014200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
014300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
014400                            UNTIL WS-FIN-LECTURA.
014500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
014600
014700 MAIN-PROGRAM-F. GOBACK.
014800
014900
015000*-------------------------------------------------------------
015100 1000-INICIO-I.
015200
015300*        CAF-0405 - SELLO DE FECHA/HORA DE CORRIDA PARA BITACORA
015400     ACCEPT WS-FECHA-SIS FROM DATE YYYYMMDD.
015500     ACCEPT WS-HORA-SIS  FROM TIME.
015600     DISPLAY '***PGMMOCAF - INICIO DE CORRIDA ' WS-FECHA-SIS-NUM
015700                                  ' ' WS-HORA-SIS-NUM.
015800
015900     SET WS-NO-FIN-LECTURA TO TRUE.
016000
016100     PERFORM 1200-CARGA-CUENTAS-I  THRU 1200-CARGA-CUENTAS-F.
016200     PERFORM 1300-CARGA-TRANSAC-I  THRU 1300-CARGA-TRANSAC-F.
016300
016400     OPEN INPUT  DDPEDMOV.
016500     IF FS-PEDMOV IS NOT EQUAL '00'
016600        DISPLAY '* ERROR OPEN DDPEDMOV = ' FS-PEDMOV
016700        MOVE 9999 TO RETURN-CODE
016800        SET WS-FIN-LECTURA TO TRUE
016900     END-IF.
017000
017100     OPEN OUTPUT DDRESULT.
017200
017300 1000-INICIO-F. EXIT.
017400
017500
017600*-------------------------------------------------------------
017700 1200-CARGA-CUENTAS-I.
017800
017900     MOVE ZERO TO WS-CTA-CANT.
018000     OPEN INPUT DDCUENTA.
018100     PERFORM 1210-LEE-CUENTA-I THRU 1210-LEE-CUENTA-F
018200             UNTIL FS-CUENTA-FIN.
018300     CLOSE DDCUENTA.
018400
018500 1200-CARGA-CUENTAS-F. EXIT.
018600
018700 1210-LEE-CUENTA-I.
018800
018900     READ DDCUENTA.
019000     IF FS-CUENTA IS EQUAL '00'
019100        ADD 1 TO WS-CTA-CANT
019200        SET WS-CTA-IX TO WS-CTA-CANT
019300        MOVE CTA-ACCT-ID       TO WS-CTA-ID       (WS-CTA-IX)
019400        MOVE CTA-ACCT-USER-ID  TO WS-CTA-USER-ID  (WS-CTA-IX)
019500        MOVE CTA-ACCT-NUMBER   TO WS-CTA-NUMBER   (WS-CTA-IX)
019600        MOVE CTA-ACCT-STATUS   TO WS-CTA-STATUS   (WS-CTA-IX)
019700        MOVE CTA-ACCT-BALANCE  TO WS-CTA-BALANCE  (WS-CTA-IX)
019800        MOVE CTA-ACCT-REG-AT   TO WS-CTA-REG-AT   (WS-CTA-IX)
019900        MOVE CTA-ACCT-UNREG-AT TO WS-CTA-UNREG-AT (WS-CTA-IX)
020000     ELSE
020100        IF FS-CUENTA IS NOT EQUAL '10'
020200           DISPLAY '* ERROR LECTURA DDCUENTA = ' FS-CUENTA
020300           MOVE 9999 TO RETURN-CODE
020400        END-IF
020500     END-IF.
020600
020700 1210-LEE-CUENTA-F. EXIT.
020800
020900
021000*-------------------------------------------------------------
021100 1300-CARGA-TRANSAC-I.
021200
021300     MOVE ZERO TO WS-TXN-CANT.
021400     OPEN INPUT DDTRANSA.
021500     PERFORM 1310-LEE-TRANSAC-I THRU 1310-LEE-TRANSAC-F
021600             UNTIL FS-TRANSA-FIN.
021700     CLOSE DDTRANSA.
021800
021900 1300-CARGA-TRANSAC-F. EXIT.
022000
022100 1310-LEE-TRANSAC-I.
022200
022300     READ DDTRANSA.
022400     IF FS-TRANSA IS EQUAL '00'
022500        ADD 1 TO WS-TXN-CANT
022600        SET WS-TXN-IX TO WS-TXN-CANT
022700        MOVE TXN-ID-KEY        TO WS-TXN-ID-K   (WS-TXN-IX)
022800        MOVE TXN-ACCT-ID       TO WS-TXN-ACCTID (WS-TXN-IX)
022900        MOVE TXN-TYPE          TO WS-TXN-TIPO   (WS-TXN-IX)
023000        MOVE TXN-RESULT        TO WS-TXN-RESULT (WS-TXN-IX)
023100        MOVE TXN-AMOUNT        TO WS-TXN-AMOUNT (WS-TXN-IX)
023200        MOVE TXN-BALANCE-SNAP  TO WS-TXN-BALSNAP(WS-TXN-IX)
023300        MOVE TXN-TRANSACTED-AT TO WS-TXN-AT     (WS-TXN-IX)
023400     ELSE
023500        IF FS-TRANSA IS NOT EQUAL '10'
023600           DISPLAY '* ERROR LECTURA DDTRANSA = ' FS-TRANSA
023700           MOVE 9999 TO RETURN-CODE
023800        END-IF
023900     END-IF.
024000
024100 1310-LEE-TRANSAC-F. EXIT.
024200
024300
024400*-------------------------------------------------------------
024500 2000-PROCESO-I.
024600
024700     READ DDPEDMOV.
024800
024900     EVALUATE FS-PEDMOV
025000        WHEN '00'
025100           ADD 1 TO WS-PED-LEIDOS-CANT
025200           PERFORM 2100-TRATA-PEDIDO-I THRU 2100-TRATA-PEDIDO-F
025300        WHEN '10'
025400           SET WS-FIN-LECTURA TO TRUE
025500        WHEN OTHER
025600           DISPLAY '* ERROR LECTURA DDPEDMOV = ' FS-PEDMOV
025700           SET WS-FIN-LECTURA TO TRUE
025800     END-EVALUATE.
025900
026000 2000-PROCESO-F. EXIT.
026100
026200
026300*-------------------------------------------------------------
026400 2100-TRATA-PEDIDO-I.
026500
026600     MOVE SPACES TO WS-ERROR-CODE.
026700     PERFORM 2110-BUSCA-TRANSAC-I THRU 2110-BUSCA-TRANSAC-F.
026800
026900     IF NOT WS-TXN-OK
027000        MOVE 'TRANSACTION_NOT_FOUND' TO WS-ERROR-CODE
027100        PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
027200     ELSE
027300        PERFORM 2200-RESUELVE-CUENTA-I THRU 2200-RESUELVE-CUENTA-F
027400        PERFORM 2900-GRABA-EXITO-I     THRU 2900-GRABA-EXITO-F
027500     END-IF.
027600
027700 2100-TRATA-PEDIDO-F. EXIT.
027800
027900
028000*-------------------------------------------------------------
028100 2110-BUSCA-TRANSAC-I.
028200
028300     MOVE 'N' TO WS-TXN-ENCONTRADO.
028400     MOVE ZERO TO WS-TXN-IX-HALLADA.
028500     MOVE 1    TO WS-IX.
028600     PERFORM 2111-COMPARA-TRANSAC-I THRU 2111-COMPARA-TRANSAC-F
028700             UNTIL WS-IX > WS-TXN-CANT OR WS-TXN-OK.
028800
028900 2110-BUSCA-TRANSAC-F. EXIT.
029000
029100 2111-COMPARA-TRANSAC-I.
029200
029300     SET WS-TXN-IX TO WS-IX.
029400     IF WS-TXN-ID-K (WS-TXN-IX) = PED-MO-TXN-ID
029500        MOVE 'S'   TO WS-TXN-ENCONTRADO
029600        MOVE WS-IX TO WS-TXN-IX-HALLADA
029700     END-IF.
029800     ADD 1 TO WS-IX.
029900
030000 2111-COMPARA-TRANSAC-F. EXIT.
030100
030200
030300*-------------------------------------------------------------
030400* RESUELVE EL NUMERO DE CUENTA VISIBLE (ACCT-NUMBER) A PARTIR -
030500* DEL ACCT-ID INTERNO GUARDADO EN EL MOVIMIENTO (CAF-0105)    -
030600*-------------------------------------------------------------
030700 2200-RESUELVE-CUENTA-I.
030800
030900     MOVE SPACES TO WS-NUMERO-CUENTA-RES.
031000     MOVE 'N'    TO WS-CTA-ENCONTRADA.
031100     MOVE ZERO   TO WS-CTA-IX-HALLADA.
031200     MOVE 1      TO WS-IX.
031300     PERFORM 2210-COMPARA-ACCTID-I THRU 2210-COMPARA-ACCTID-F
031400             UNTIL WS-IX > WS-CTA-CANT OR WS-CTA-OK.
031500
031600     IF WS-CTA-OK
031700        SET WS-CTA-IX TO WS-CTA-IX-HALLADA
031800        MOVE WS-CTA-NUMBER (WS-CTA-IX) TO WS-NUMERO-CUENTA-RES
031900     END-IF.
032000
032100 2200-RESUELVE-CUENTA-F. EXIT.
032200
032300 2210-COMPARA-ACCTID-I.
032400
032500     SET WS-CTA-IX TO WS-IX.
032600     SET WS-TXN-IX TO WS-TXN-IX-HALLADA.
032700     IF WS-CTA-ID (WS-CTA-IX) = WS-TXN-ACCTID (WS-TXN-IX)
032800        MOVE 'S'   TO WS-CTA-ENCONTRADA
032900        MOVE WS-IX TO WS-CTA-IX-HALLADA
033000     END-IF.
033100     ADD 1 TO WS-IX.
033200
033300 2210-COMPARA-ACCTID-F. EXIT.
033400
033500
033600*-------------------------------------------------------------
033700 2900-GRABA-EXITO-I.
033800
033900     SET WS-TXN-IX TO WS-TXN-IX-HALLADA.
034000     MOVE 'MO'      TO RESP-TIPO-UNIDAD.
034100     MOVE 'S'       TO RESP-RESULTADO.
034200     MOVE WS-NUMERO-CUENTA-RES        TO RESP-ACCT-NUMBER.
034300     MOVE WS-TXN-ID-K   (WS-TXN-IX)   TO RESP-TXN-ID.
034400     MOVE WS-TXN-AMOUNT (WS-TXN-IX)   TO RESP-AMOUNT.
034500     MOVE WS-TXN-AT     (WS-TXN-IX)   TO RESP-TIMESTAMP.
034600     MOVE WS-TXN-RESULT (WS-TXN-IX)   TO RESP-TXN-RESULT.
034700     WRITE REG-RESPUESTA.
034800     ADD 1 TO WS-PED-OK-CANT.
034900
035000 2900-GRABA-EXITO-F. EXIT.
035100
035200
035300 2900-GRABA-ERROR-I.
035400
035500     MOVE 'MO'          TO RESP-TIPO-UNIDAD.
035600     MOVE 'F'           TO RESP-RESULTADO.
035700     MOVE WS-ERROR-CODE TO RESP-ERROR-CODE.
035800     WRITE REG-RESPUESTA.
035900     ADD 1 TO WS-PED-ERR-CANT.
036000
036100 2900-GRABA-ERROR-F. EXIT.
036200
036300
036400*-------------------------------------------------------------
036500 9999-FINAL-I.
036600
036700     CLOSE DDPEDMOV.
036800     CLOSE DDRESULT.
036900
037000     DISPLAY 'PGMMOCAF - PEDIDOS LEIDOS    : ' WS-PED-LEIDOS-CANT.
037100     DISPLAY 'PGMMOCAF - CONSULTAS OK       : ' WS-PED-OK-CANT.
037200     DISPLAY 'PGMMOCAF - CONSULTAS RECHAZ.  : ' WS-PED-ERR-CANT.
037300
037400     MOVE WS-PED-LEIDOS-CANT   TO WS-RC-LEIDOS.
037500     MOVE WS-PED-OK-CANT       TO WS-RC-OK.
037600     MOVE WS-PED-ERR-CANT      TO WS-RC-RECHAZADOS.
037700     DISPLAY '***PGMMOCAF - RESUMEN CORRIDA ' WS-RESUMEN-ALFA.
037800
037900 9999-FINAL-F. EXIT.
