000100*////////////////// (MAESTRO CUENTAS) ////////////////////////////
000200**************************************************
000300*    COPY CP-CUENTA                               *
000400*    LAYOUT CUENTA (ACCOUNT)                       *
000500*    LARGO REGISTRO = 89 BYTES                     *
000600*    ARCHIVO DDCUENTA - MAESTRO DE CUENTAS CAF      *
000700*    (NO ES CLAVEADO NATIVAMENTE - VER CP-TBCUENTA  *
000800*     PARA LA TABLA DE BUSQUEDA EN MEMORIA)         *
000900**************************************************
001000 01  REG-CUENTA.
001100*     POSICION RELATIVA (1:9) ID INTERNO DE CUENTA
001200     03  CTA-ACCT-ID          PIC S9(9)      COMP.
001300*     POSICION RELATIVA (10:9) USUARIO PROPIETARIO (FK USR-USER-ID)
001400     03  CTA-ACCT-USER-ID     PIC S9(9)      COMP.
001500*     POSICION RELATIVA (19:10) NUMERO DE CUENTA A 10 DIGITOS
001600*     EJ. '1000000000' - SE ARRASTRA COMO ALFANUMERICO PERO
001700*     REQUIERE VISTA NUMERICA PARA EL CALCULO DE ALTA (PGMALCAF)
001800     03  CTA-ACCT-NUMBER      PIC X(10).
001900     03  CTA-ACCT-NUMBER-R REDEFINES CTA-ACCT-NUMBER
002000                              PIC 9(10).
002100*     POSICION RELATIVA (29:1) ESTADO DE LA CUENTA
002200*     I = VIGENTE (IN_USE)   U = DADA DE BAJA (UNREGISTERED)
002300     03  CTA-ACCT-STATUS      PIC X(01).
002400         88  CTA-EST-VIGENTE          VALUE 'I'.
002500         88  CTA-EST-BAJA             VALUE 'U'.
002600*     POSICION RELATIVA (30:15) SALDO ACTUAL DE LA CUENTA
002700*     (CON SIGNO - EMPAQUETADO, 2 DECIMALES)
002800     03  CTA-ACCT-BALANCE     PIC S9(13)V99  COMP-3.
002900*     POSICION RELATIVA (38:26) FECHA/HORA DE ALTA
003000*     FORMATO AAAA-MM-DD-HH.MI.SS.NNNNNN
003100     03  CTA-ACCT-REG-AT      PIC X(26).
003200     03  CTA-ACCT-REG-AT-R REDEFINES CTA-ACCT-REG-AT.
003300         05  CTA-REG-ANIO     PIC 9(4).
003400         05  FILLER           PIC X.
003500         05  CTA-REG-MES      PIC 9(2).
003600         05  FILLER           PIC X.
003700         05  CTA-REG-DIA      PIC 9(2).
003800         05  FILLER           PIC X.
003900         05  CTA-REG-HOR      PIC 9(2).
004000         05  FILLER           PIC X.
004100         05  CTA-REG-MIN      PIC 9(2).
004200         05  FILLER           PIC X.
004300         05  CTA-REG-SEG      PIC 9(2).
004400         05  FILLER           PIC X.
004500         05  CTA-REG-MIC      PIC 9(6).
004600*     POSICION RELATIVA (64:26) FECHA/HORA DE BAJA
004700*     BLANCOS MIENTRAS LA CUENTA ESTE VIGENTE
004800     03  CTA-ACCT-UNREG-AT    PIC X(26).
004900*     RESERVADO PARA FUTURA EXPANSION DEL MAESTRO
005000     03  FILLER               PIC X(15).
