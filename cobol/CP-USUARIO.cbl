000100*////////////////// (MAESTRO USUARIOS) //////////////////////////
000200**************************************************
000300*    COPY CP-USUARIO                              *
000400*    LAYOUT USUARIO (ACCOUNT-USER)                *
000500*    LARGO REGISTRO = 44 BYTES                     *
000600*    ARCHIVO DDUSUARI - MAESTRO DE USUARIOS         *
000700*    (NO ES CLAVEADO NATIVAMENTE - VER CP-TBUSUARI  *
000800*     PARA LA TABLA DE BUSQUEDA EN MEMORIA)         *
000900**************************************************
001000 01  REG-USUARIO.
001100*     POSICION RELATIVA (1:9) IDENTIFICADOR DE USUARIO
001200     03  USR-USER-ID          PIC S9(9)      COMP.
001300*     POSICION RELATIVA (10:30) NOMBRE DEL USUARIO
001400*     (NO INTERVIENE EN NINGUN CALCULO - SE ARRASTRA
001500*      COMPLETO POR TRAZABILIDAD)
001600     03  USR-USER-NAME        PIC X(30).
001700*     RESERVADO PARA FUTURA EXPANSION DEL MAESTRO
001800     03  FILLER               PIC X(05).
