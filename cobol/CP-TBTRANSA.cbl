000100******************************************************************
000200* TABLA-TBTRANSA                                                *
000300*        DIARIO DDTRANSA CARGADO EN MEMORIA PARA BUSQUEDA POR    *
000400*        TXN-ID-KEY (CANCELACION Y CONSULTA DE MOVIMIENTO)       *
000500*        LIMITE 2000 MOVIMIENTOS EN MEMORIA POR CORRIDA - SI     *
000600*        CRECE EL VOLUMEN, AUMENTAR OCCURS Y RECOMPILAR          *
000700******************************************************************
000800 01  WS-TB-TRANSAC.
000900     03  WS-TXN-CANT          PIC S9(4)      COMP  VALUE ZERO.
001000     03  WS-TXN-TABLA OCCURS 2000 TIMES
001100                      INDEXED BY WS-TXN-IX.
001200         05  WS-TXN-ID-K      PIC X(32).
001300         05  WS-TXN-ACCTID    PIC S9(9)      COMP.
001400         05  WS-TXN-TIPO      PIC X(01).
001500         05  WS-TXN-RESULT    PIC X(01).
001600         05  WS-TXN-AMOUNT    PIC S9(13)V99  COMP-3.
001700         05  WS-TXN-BALSNAP   PIC S9(13)V99  COMP-3.
001800         05  WS-TXN-AT        PIC X(26).
