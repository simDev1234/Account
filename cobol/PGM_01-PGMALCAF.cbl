000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMALCAF.
000300 AUTHOR. R FERREYRA.
000400 INSTALLATION. BANCO ORIGEN - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 22/04/94.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO BANCO ORIGEN.
000800******************************************************************
000900*                    HISTORIA DE MODIFICACIONES                 *
001000* 22/04/94 RFE CAF-0011  VERSION INICIAL - ALTA DE CUENTAS CAF   *CAF-0011
001100*                        A PARTIR DE UN LOTE DE PEDIDOS DIARIO   *CAF-0011
001200* 30/08/94 RFE CAF-0037  SE AGREGA TOPE DE 10 CUENTAS POR USUARIO*CAF-0037
001300* 05/12/95 JQU CAF-0108  LA NUMERACION DE CUENTA PASA A TOMARSE  *CAF-0108
001400*                        DEL MAXIMO CTA-ACCT-ID DE TODO EL       *CAF-0108
001500*                        MAESTRO (ANTES ERA POR SUCURSAL)        *CAF-0108
001600* 14/03/97 MAL CAF-0155  CORRIGE ALTA CUANDO EL MAESTRO ESTA     *CAF-0155
001700*                        VACIO - NUMERO INICIAL '1000000000'    * CAF-0155
001800* 10/09/98 SIT CAF-Y2K01 REVISION Y2K - FECHA DE ALTA PASA A     *   Y2K01
001900*                        FORMATO AAAA-MM-DD-HH.MI.SS.NNNNNN      *   Y2K01
002000* 15/01/99 SIT CAF-Y2K04 CIERRE DEFINITIVO REVISION Y2K          *   Y2K04
002100* 06/04/00 MAL CAF-0233  SE ELIMINA EL ACCESO DIRECTO A DB2/VSAM *CAF-0233
002200*                        DEL PROTOTIPO ANTERIOR; EL MAESTRO DE   *CAF-0233
002300*                        CUENTAS Y EL DE USUARIOS PASAN A SER    *CAF-0233
002400*                        ARCHIVOS SECUENCIALES DDCUENTA/DDUSUARI *CAF-0233
002500*                        CARGADOS EN TABLA (VER CP-TBCUENTA Y    *CAF-0233
002600*                        CP-TBUSUARI) POR BAJA DE LICENCIAS DB2  *CAF-0233
002700*                        EN EL AMBIENTE DE LOTE NOCTURNO         *CAF-0233
002800* 19/07/01 PSO CAF-0355  EL SALDO INICIAL SE GRABA EXACTO, SIN   *CAF-0355
002900*                        REDONDEO NI COMISION DE APERTURA        *CAF-0355
003000* 14/05/02 PSO CAF-0405  AGREGA TRAZA POR CONSOLA DE CADA ALTA   *CAF-0405
003100*                        (NUMERO Y SELLO) PARA CRUZAR CON EL     *CAF-0405
003200*                        PLANIFICADOR                            *CAF-0405
003300******************************************************************
003400*    PROGRAMA PGMALCAF - ALTA DE CUENTAS CAF                    *
003500*    - LEE UN LOTE DE PEDIDOS DE ALTA (DDPEDALT)                *
003600*    - VALIDA QUE EL USUARIO EXISTA EN EL MAESTRO DDUSUARI      *
003700*    - VALIDA EL TOPE DE 10 CUENTAS POR USUARIO                 *
003800*    - NUMERA LA NUEVA CUENTA A PARTIR DE LA DE MAYOR CTA-ACCT-ID*
003900*    - AGREGA LA CUENTA AL MAESTRO DDCUENTA Y EMITE UNA LINEA    *
004000*      DE RESULTADO POR PEDIDO EN DDRESULT                      *
004100******************************************************************
004200
004300*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM.
004800
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100
005200     SELECT DDUSUARI  ASSIGN DDUSUARI
005300            FILE STATUS IS FS-USUARI.
005400
005500     SELECT DDCUENTA  ASSIGN DDCUENTA
005600            FILE STATUS IS FS-CUENTA.
005700
005800     SELECT DDPEDALT  ASSIGN DDPEDALT
005900            FILE STATUS IS FS-PEDALT.
006000
006100     SELECT DDRESULT  ASSIGN DDRESULT
006200            FILE STATUS IS FS-RESULT.
006300
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  DDUSUARI
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 COPY CP-USUARIO.
007200
007300 FD  DDCUENTA
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 COPY CP-CUENTA.
007700
007800 FD  DDPEDALT
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 01  REG-PEDIDO-ALTA.
008200     03  PED-AL-USER-ID       PIC S9(9)      COMP.
008300     03  PED-AL-INIT-BAL      PIC S9(13)V99  COMP-3.
008400     03  FILLER               PIC X(10).
008500
008600 FD  DDRESULT
008700     BLOCK CONTAINS 0 RECORDS
008800     RECORDING MODE IS F.
008900 COPY CP-RESLIN.
009000
009100
009200 WORKING-STORAGE SECTION.
009300*=======================*
009400
009500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009600
009700*---- FILE STATUS ------------------------------------------------
009800 77  FS-USUARI                PIC XX      VALUE SPACES.
009900     88  FS-USUARI-FIN                    VALUE '10'.
010000 77  FS-CUENTA                PIC XX      VALUE SPACES.
010100     88  FS-CUENTA-FIN                    VALUE '10'.
010200 77  FS-PEDALT                PIC XX      VALUE SPACES.
010300     88  FS-PEDALT-FIN                    VALUE '10'.
010400 77  FS-RESULT                PIC XX      VALUE SPACES.
010500
010600*---- SWITCH DE FIN DE LECTURA -----------------------------------
010700 77  WS-STATUS-FIN             PIC X       VALUE 'N'.
010800     88  WS-FIN-LECTURA                    VALUE 'Y'.
010900     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
011000
011100*---- TABLAS EN MEMORIA ------------------------------------------
011200 COPY CP-TBUSUARI.
011300 COPY CP-TBCUENTA.
011400
011500*---- CONTADORES / ACUMULADORES ----------------------------------
011600 77  WS-CTA-CANT-INI          PIC S9(4)   COMP  VALUE ZERO.
011700 77  WS-PED-LEIDOS-CANT       PIC 9(5)          VALUE ZEROS.
011800 77  WS-PED-OK-CANT           PIC 9(5)          VALUE ZEROS.
011900 77  WS-PED-ERR-CANT          PIC 9(5)          VALUE ZEROS.
012000
012100*---- VARIABLES DE TRABAJO ---------------------------------------
012200 77  WS-IX                    PIC S9(4)   COMP  VALUE ZERO.
012300 77  WS-USU-ENCONTRADO        PIC X             VALUE 'N'.
012400     88  WS-USU-OK                              VALUE 'S'.
012500 77  WS-CTA-CONTADOR-USU      PIC S9(4)   COMP  VALUE ZERO.
012600 77  WS-MAX-ACCT-ID           PIC S9(9)   COMP  VALUE ZERO.
012700 77  WS-MAX-ACCT-ID-IX        PIC S9(4)   COMP  VALUE ZERO.
012800 77  WS-NUEVO-ACCT-ID         PIC S9(9)   COMP  VALUE ZERO.
012900 77  WS-NUEVO-NUMERO-NUM      PIC 9(10)         VALUE ZEROS.
013000 77  WS-NUEVO-NUMERO-ALFA     PIC X(10)         VALUE SPACES.
013100 77  WS-ERROR-CODE            PIC X(30)         VALUE SPACES.
013200
013300*---- SELLO DE FECHA/HORA DE ALTA --------------------------------
013400 01  WS-FECHA-SIS.
013500     03  WS-FS-ANIO           PIC 9(4).
013600     03  WS-FS-MES            PIC 9(2).
013700     03  WS-FS-DIA            PIC 9(2).
013800 01  WS-FECHA-SIS-NUM REDEFINES WS-FECHA-SIS
013900                              PIC 9(8).
014000 01  WS-HORA-SIS.
014100     03  WS-HS-HOR            PIC 9(2).
014200     03  WS-HS-MIN            PIC 9(2).
014300     03  WS-HS-SEG            PIC 9(2).
014400     03  WS-HS-CEN            PIC 9(2).
014500 01  WS-HORA-SIS-NUM  REDEFINES WS-HORA-SIS
014600                              PIC 9(8).
014700 01  WS-TIMESTAMP.
014800     03  WS-TS-ANIO           PIC 9(4).
014900     03  WS-TS-SEP1           PIC X          VALUE '-'.
015000     03  WS-TS-MES            PIC 9(2).
015100     03  WS-TS-SEP2           PIC X          VALUE '-'.
015200     03  WS-TS-DIA            PIC 9(2).
015300     03  WS-TS-SEP3           PIC X          VALUE '-'.
015400     03  WS-TS-HOR            PIC 9(2).
015500     03  WS-TS-SEP4           PIC X          VALUE '.'.
015600     03  WS-TS-MIN            PIC 9(2).
015700     03  WS-TS-SEP5           PIC X          VALUE '.'.
015800     03  WS-TS-SEG            PIC 9(2).
015900     03  WS-TS-SEP6           PIC X          VALUE '.'.
016000     03  WS-TS-MIC            PIC 9(6)       VALUE ZEROS.
016100*  WS-TIMESTAMP REDEFINIDO COMO ALFANUMERICO PLANO DE 26 BYTES
016200*  PARA MOVER DIRECTO AL CAMPO DE REGISTRO/RESPUESTA
016300 01  WS-TIMESTAMP-PLANO REDEFINES WS-TIMESTAMP PIC X(26).
016400
016500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016600
016700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
016800 PROCEDURE DIVISION.
016900
017000 MAIN-PROGRAM-I.
017100
017200     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
017300     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
017400                            UNTIL WS-FIN-LECTURA.
017500     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
017600
017700 MAIN-PROGRAM-F. GOBACK.
017800
017900
018000*-------------------------------------------------------------
018100 1000-INICIO-I.
018200
018300     SET WS-NO-FIN-LECTURA TO TRUE.
018400
018500     PERFORM 1100-CARGA-USUARIOS-I THRU 1100-CARGA-USUARIOS-F.
018600     PERFORM 1200-CARGA-CUENTAS-I  THRU 1200-CARGA-CUENTAS-F.
018700
018800     MOVE WS-CTA-CANT TO WS-CTA-CANT-INI.
018900
019000     OPEN INPUT  DDPEDALT.
019100     IF FS-PEDALT IS NOT EQUAL '00'
019200        DISPLAY '* ERROR OPEN DDPEDALT = ' FS-PEDALT
019300        MOVE 9999 TO RETURN-CODE
019400        SET WS-FIN-LECTURA TO TRUE
019500     END-IF.
019600
019700     OPEN OUTPUT DDRESULT.
019800
019900 1000-INICIO-F. EXIT.
020000
020100
020200*-------------------------------------------------------------
020300 1100-CARGA-USUARIOS-I.
020400
020500     MOVE ZERO TO WS-USU-CANT.
020600     OPEN INPUT DDUSUARI.
020700
020800     PERFORM 1110-LEE-USUARIO-I THRU 1110-LEE-USUARIO-F
020900             UNTIL FS-USUARI-FIN.
021000
021100     CLOSE DDUSUARI.
021200
021300 1100-CARGA-USUARIOS-F. EXIT.
021400
021500 1110-LEE-USUARIO-I.
021600
021700     READ DDUSUARI.
021800     IF FS-USUARI IS EQUAL '00'
021900        ADD 1 TO WS-USU-CANT
022000        SET WS-USU-IX TO WS-USU-CANT
022100        MOVE USR-USER-ID   TO WS-USU-ID   (WS-USU-IX)
022200        MOVE USR-USER-NAME TO WS-USU-NAME (WS-USU-IX)
022300     ELSE
022400        IF FS-USUARI IS NOT EQUAL '10'
022500           DISPLAY '* ERROR LECTURA DDUSUARI = ' FS-USUARI
022600           MOVE 9999 TO RETURN-CODE
022700        END-IF
022800     END-IF.
022900
023000 1110-LEE-USUARIO-F. EXIT.
023100
023200
023300*-------------------------------------------------------------
023400 1200-CARGA-CUENTAS-I.
023500
023600     MOVE ZERO TO WS-CTA-CANT.
023700     MOVE ZERO TO WS-MAX-ACCT-ID-IX.
023800     OPEN INPUT DDCUENTA.
023900
024000     PERFORM 1210-LEE-CUENTA-I THRU 1210-LEE-CUENTA-F
024100             UNTIL FS-CUENTA-FIN.
024200
024300     CLOSE DDCUENTA.
024400
024500 1200-CARGA-CUENTAS-F. EXIT.
024600
024700 1210-LEE-CUENTA-I.
024800
024900     READ DDCUENTA.
025000     IF FS-CUENTA IS EQUAL '00'
025100        ADD 1 TO WS-CTA-CANT
025200        SET WS-CTA-IX TO WS-CTA-CANT
025300        MOVE CTA-ACCT-ID       TO WS-CTA-ID       (WS-CTA-IX)
025400        MOVE CTA-ACCT-USER-ID  TO WS-CTA-USER-ID  (WS-CTA-IX)
025500        MOVE CTA-ACCT-NUMBER   TO WS-CTA-NUMBER   (WS-CTA-IX)
025600        MOVE CTA-ACCT-STATUS   TO WS-CTA-STATUS   (WS-CTA-IX)
025700        MOVE CTA-ACCT-BALANCE  TO WS-CTA-BALANCE  (WS-CTA-IX)
025800        MOVE CTA-ACCT-REG-AT   TO WS-CTA-REG-AT   (WS-CTA-IX)
025900        MOVE CTA-ACCT-UNREG-AT TO WS-CTA-UNREG-AT (WS-CTA-IX)
026000        IF CTA-ACCT-ID > WS-MAX-ACCT-ID OR WS-MAX-ACCT-ID-IX = 0
026100           MOVE CTA-ACCT-ID TO WS-MAX-ACCT-ID
026200           SET WS-MAX-ACCT-ID-IX TO WS-CTA-IX
026300        END-IF
026400     ELSE
026500        IF FS-CUENTA IS NOT EQUAL '10'
026600           DISPLAY '* ERROR LECTURA DDCUENTA = ' FS-CUENTA
026700           MOVE 9999 TO RETURN-CODE
026800        END-IF
026900     END-IF.
027000
027100 1210-LEE-CUENTA-F. EXIT.
027200
027300
027400*-------------------------------------------------------------
027500 2000-PROCESO-I.
027600
027700     READ DDPEDALT.
027800
027900     EVALUATE FS-PEDALT
028000        WHEN '00'
028100           ADD 1 TO WS-PED-LEIDOS-CANT
028200           PERFORM 2100-TRATA-PEDIDO-I THRU 2100-TRATA-PEDIDO-F
028300        WHEN '10'
028400           SET WS-FIN-LECTURA TO TRUE
028500        WHEN OTHER
028600           DISPLAY '* ERROR LECTURA DDPEDALT = ' FS-PEDALT
028700           SET WS-FIN-LECTURA TO TRUE
028800     END-EVALUATE.
028900
029000 2000-PROCESO-F. EXIT.
029100
029200
029300*-------------------------------------------------------------
029400 2100-TRATA-PEDIDO-I.
029500
029600     MOVE SPACES TO WS-ERROR-CODE.
029700     PERFORM 2110-BUSCA-USUARIO-I THRU 2110-BUSCA-USUARIO-F.
029800
029900     IF NOT WS-USU-OK
030000        MOVE 'USER_NOT_FOUND' TO WS-ERROR-CODE
030100        PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
030200     ELSE
030300        PERFORM 2120-CUENTA-CTAS-USUARIO-I
030400           THRU 2120-CUENTA-CTAS-USUARIO-F
030500        IF WS-CTA-CONTADOR-USU = 10
030600           MOVE 'MAX_ACCOUNT_PER_USER_10' TO WS-ERROR-CODE
030700           PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
030800        ELSE
030900           PERFORM 2200-CALCULA-NUMERO-I
031000              THRU 2200-CALCULA-NUMERO-F
031100           PERFORM 2300-AGREGA-CUENTA-I  THRU 2300-AGREGA-CUENTA-F
031200           PERFORM 2900-GRABA-EXITO-I    THRU 2900-GRABA-EXITO-F
031300        END-IF
031400     END-IF.
031500
031600 2100-TRATA-PEDIDO-F. EXIT.
031700
031800
031900*-------------------------------------------------------------
032000* BUSQUEDA LINEAL DEL USUARIO EN LA TABLA CARGADA EN MEMORIA -
032100* SE DETIENE APENAS ENCUENTRA COINCIDENCIA (SIN SEARCH ALL)   -
032200*-------------------------------------------------------------
032300 2110-BUSCA-USUARIO-I.
032400
032500     MOVE 'N' TO WS-USU-ENCONTRADO.
032600     MOVE 1   TO WS-IX.
032700     PERFORM 2111-COMPARA-USUARIO-I THRU 2111-COMPARA-USUARIO-F
032800             UNTIL WS-IX > WS-USU-CANT OR WS-USU-OK.
032900
033000 2110-BUSCA-USUARIO-F. EXIT.
033100
033200 2111-COMPARA-USUARIO-I.
033300
033400     SET WS-USU-IX TO WS-IX.
033500     IF WS-USU-ID (WS-USU-IX) = PED-AL-USER-ID
033600        MOVE 'S' TO WS-USU-ENCONTRADO
033700     END-IF.
033800     ADD 1 TO WS-IX.
033900
034000 2111-COMPARA-USUARIO-F. EXIT.
034100
034200
034300*-------------------------------------------------------------
034400 2120-CUENTA-CTAS-USUARIO-I.
034500
034600     MOVE ZERO TO WS-CTA-CONTADOR-USU.
034700     MOVE 1    TO WS-IX.
034800     PERFORM 2121-SUMA-SI-DEL-USUARIO-I
034900        THRU 2121-SUMA-SI-DEL-USUARIO-F
035000        UNTIL WS-IX > WS-CTA-CANT.
035100
035200 2120-CUENTA-CTAS-USUARIO-F. EXIT.
035300
035400 2121-SUMA-SI-DEL-USUARIO-I.
035500
035600     SET WS-CTA-IX TO WS-IX.
035700     IF WS-CTA-USER-ID (WS-CTA-IX) = PED-AL-USER-ID
035800        ADD 1 TO WS-CTA-CONTADOR-USU
035900     END-IF.
036000     ADD 1 TO WS-IX.
036100
036200 2121-SUMA-SI-DEL-USUARIO-F. EXIT.
036300
036400
036500*-------------------------------------------------------------
036600 2200-CALCULA-NUMERO-I.
036700
036800     IF WS-CTA-CANT = ZERO
036900        MOVE 1000000000 TO WS-NUEVO-NUMERO-NUM
037000        MOVE 1           TO WS-NUEVO-ACCT-ID
037100     ELSE
037200        SET WS-CTA-IX TO WS-MAX-ACCT-ID-IX
037300        MOVE WS-CTA-NUMBER-R (WS-CTA-IX) TO WS-NUEVO-NUMERO-NUM
037400        ADD 1 TO WS-NUEVO-NUMERO-NUM
037500        MOVE WS-MAX-ACCT-ID TO WS-NUEVO-ACCT-ID
037600        ADD 1 TO WS-NUEVO-ACCT-ID
037700     END-IF.
037800
037900     MOVE WS-NUEVO-NUMERO-NUM TO WS-NUEVO-NUMERO-ALFA.
038000
038100 2200-CALCULA-NUMERO-F. EXIT.
038200
038300
038400*-------------------------------------------------------------
038500 2300-AGREGA-CUENTA-I.
038600
038700     ACCEPT WS-FECHA-SIS FROM DATE YYYYMMDD.
038800     ACCEPT WS-HORA-SIS  FROM TIME.
038900     DISPLAY '***PGMALCAF - ALTA CUENTA ' WS-NUEVO-NUMERO-ALFA
039000                     ' SELLO ' WS-FECHA-SIS-NUM WS-HORA-SIS-NUM.
039100     MOVE WS-FS-ANIO TO WS-TS-ANIO.
039200     MOVE WS-FS-MES  TO WS-TS-MES.
039300     MOVE WS-FS-DIA  TO WS-TS-DIA.
039400     MOVE WS-HS-HOR  TO WS-TS-HOR.
039500     MOVE WS-HS-MIN  TO WS-TS-MIN.
039600     MOVE WS-HS-SEG  TO WS-TS-SEG.
039700     MOVE ZEROS      TO WS-TS-MIC.
039800
039900     ADD 1 TO WS-CTA-CANT.
040000     SET WS-CTA-IX TO WS-CTA-CANT.
040100     MOVE WS-NUEVO-ACCT-ID     TO WS-CTA-ID       (WS-CTA-IX).
040200     MOVE PED-AL-USER-ID       TO WS-CTA-USER-ID  (WS-CTA-IX).
040300     MOVE WS-NUEVO-NUMERO-ALFA TO WS-CTA-NUMBER   (WS-CTA-IX).
040400     MOVE 'I'                  TO WS-CTA-STATUS   (WS-CTA-IX).
040500     MOVE PED-AL-INIT-BAL      TO WS-CTA-BALANCE  (WS-CTA-IX).
040600     MOVE WS-TIMESTAMP-PLANO   TO WS-CTA-REG-AT   (WS-CTA-IX).
040700     MOVE SPACES               TO WS-CTA-UNREG-AT (WS-CTA-IX).
040800
040900     MOVE WS-CTA-ID (WS-CTA-IX) TO WS-MAX-ACCT-ID.
041000     SET WS-MAX-ACCT-ID-IX TO WS-CTA-IX.
041100
041200 2300-AGREGA-CUENTA-F. EXIT.
041300
041400
041500*-------------------------------------------------------------
041600 2900-GRABA-EXITO-I.
041700
041800     MOVE 'AL'      TO RESP-TIPO-UNIDAD.
041900     MOVE 'S'       TO RESP-RESULTADO.
042000     MOVE PED-AL-USER-ID       TO RESP-USER-ID.
042100     MOVE WS-NUEVO-NUMERO-ALFA TO RESP-ACCT-NUMBER.
042200     MOVE WS-TIMESTAMP-PLANO   TO RESP-TIMESTAMP.
042300     WRITE REG-RESPUESTA.
042400     ADD 1 TO WS-PED-OK-CANT.
042500
042600 2900-GRABA-EXITO-F. EXIT.
042700
042800
042900*-------------------------------------------------------------
043000 2900-GRABA-ERROR-I.
043100
043200     MOVE 'AL'         TO RESP-TIPO-UNIDAD.
043300     MOVE 'F'          TO RESP-RESULTADO.
043400     MOVE WS-ERROR-CODE TO RESP-ERROR-CODE.
043500     WRITE REG-RESPUESTA.
043600     ADD 1 TO WS-PED-ERR-CANT.
043700
043800 2900-GRABA-ERROR-F. EXIT.
043900
044000
044100*-------------------------------------------------------------
044200 9999-FINAL-I.
044300
044400     PERFORM 9100-GRABA-CUENTAS-NUEVAS-I
044500        THRU 9100-GRABA-CUENTAS-NUEVAS-F.
044600
044700     CLOSE DDPEDALT.
044800     CLOSE DDRESULT.
044900
045000     DISPLAY 'PGMALCAF - PEDIDOS LEIDOS   : ' WS-PED-LEIDOS-CANT.
045100     DISPLAY 'PGMALCAF - ALTAS EXITOSAS    : ' WS-PED-OK-CANT.
045200     DISPLAY 'PGMALCAF - ALTAS RECHAZADAS  : ' WS-PED-ERR-CANT.
045300
045400 9999-FINAL-F. EXIT.
045500
045600
045700*-------------------------------------------------------------
045800* GRABA AL FINAL DE LA CORRIDA LAS CUENTAS NUEVAS AGREGADAS A -
045900* LA TABLA (WS-CTA-CANT-INI+1 .. WS-CTA-CANT) COMO ALTA EN EL -
046000* MAESTRO DDCUENTA (OPEN EXTEND - SOLO AGREGA AL FINAL)       -
046100*-------------------------------------------------------------
046200 9100-GRABA-CUENTAS-NUEVAS-I.
046300
046400     IF WS-CTA-CANT > WS-CTA-CANT-INI
046500        MOVE WS-CTA-CANT-INI TO WS-IX
046600        OPEN EXTEND DDCUENTA
046700        PERFORM 9110-GRABA-UNA-CUENTA-I
046800           THRU 9110-GRABA-UNA-CUENTA-F
046900                UNTIL WS-IX >= WS-CTA-CANT
047000        CLOSE DDCUENTA
047100     END-IF.
047200
047300 9100-GRABA-CUENTAS-NUEVAS-F. EXIT.
047400
047500 9110-GRABA-UNA-CUENTA-I.
047600
047700     ADD 1 TO WS-IX.
047800     SET WS-CTA-IX TO WS-IX.
047900     MOVE WS-CTA-ID       (WS-CTA-IX) TO CTA-ACCT-ID.
048000     MOVE WS-CTA-USER-ID  (WS-CTA-IX) TO CTA-ACCT-USER-ID.
048100     MOVE WS-CTA-NUMBER   (WS-CTA-IX) TO CTA-ACCT-NUMBER.
048200     MOVE WS-CTA-STATUS   (WS-CTA-IX) TO CTA-ACCT-STATUS.
048300     MOVE WS-CTA-BALANCE  (WS-CTA-IX) TO CTA-ACCT-BALANCE.
048400     MOVE WS-CTA-REG-AT   (WS-CTA-IX) TO CTA-ACCT-REG-AT.
048500     MOVE WS-CTA-UNREG-AT (WS-CTA-IX) TO CTA-ACCT-UNREG-AT.
048600     WRITE REG-CUENTA.
048700
048800 9110-GRABA-UNA-CUENTA-F. EXIT.
