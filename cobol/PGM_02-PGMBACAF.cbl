000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMBACAF.
000300 AUTHOR. R FERREYRA.
000400 INSTALLATION. BANCO ORIGEN - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 09/05/94.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO BANCO ORIGEN.
000800******************************************************************
000900*                    HISTORIA DE MODIFICACIONES                 *
001000* 09/05/94 RFE CAF-0015  VERSION INICIAL - BAJA DE CUENTAS CAF   *CAF-0015
001100* 30/08/94 RFE CAF-0038  SE AGREGA VALIDACION DE TITULARIDAD     *CAF-0038
001200*                        (USER_ACCOUNT_UN_MATCH)                 *CAF-0038
001300* 11/01/96 JQU CAF-0112  SE AGREGA VALIDACION DE SALDO EN CERO   *CAF-0112
001400*                        ANTES DE PERMITIR LA BAJA (BALANCE_NOT_ *CAF-0112
001500*                        EMPTY) - EXIGENCIA DE AUDITORIA         *CAF-0112
001600* 14/03/97 MAL CAF-0156  FIJA EL ORDEN DE LAS VALIDACIONES:      *CAF-0156
001700*                        TITULARIDAD, BAJA PREVIA, SALDO         *CAF-0156
001800* 10/09/98 SIT CAF-Y2K01 REVISION Y2K - SELLO DE BAJA PASA A     *   Y2K01
001900*                        FORMATO AAAA-MM-DD-HH.MI.SS.NNNNNN      *   Y2K01
002000* 15/01/99 SIT CAF-Y2K04 CIERRE DEFINITIVO REVISION Y2K          *   Y2K04
002100* 06/04/00 MAL CAF-0234  BAJA DE ACCESO DIRECTO A DB2/VSAM; EL   *CAF-0234
002200*                        MAESTRO DDCUENTA PASA A REESCRIBIRSE    *CAF-0234
002300*                        COMPLETO DESDE LA TABLA EN MEMORIA AL   *CAF-0234
002400*                        FINAL DE LA CORRIDA (OPEN OUTPUT)       *CAF-0234
002500* 21/09/01 PSO CAF-0356  UNA CUENTA CON SALDO NEGATIVO (NO       *CAF-0356
002600*                        ALCANZABLE POR REGLA DE NEGOCIO) NO     *CAF-0356
002700*                        BLOQUEA LA BAJA - SOLO SALDO > 0 BLOQUEA*CAF-0356
002800* 14/05/02 PSO CAF-0405  AGREGA TRAZA POR CONSOLA DE CADA BAJA   *CAF-0405
002900*                        (NUMERO Y SELLO) PARA CRUZAR CON EL     *CAF-0405
003000*                        PLANIFICADOR                            *CAF-0405
003100******************************************************************
003200*    PROGRAMA PGMBACAF - BAJA DE CUENTAS CAF                    *
003300*    - LEE UN LOTE DE PEDIDOS DE BAJA (DDPEDBAJ)                *
003400*    - VALIDA USUARIO, TITULARIDAD, BAJA PREVIA Y SALDO EN CERO *
003500*    - MARCA LA CUENTA COMO 'U' Y SELLA LA FECHA DE BAJA         *
003600*    - REESCRIBE EL MAESTRO DDCUENTA COMPLETO AL FINAL           *
003700******************************************************************
003800
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800     SELECT DDUSUARI  ASSIGN DDUSUARI
004900            FILE STATUS IS FS-USUARI.
005000
005100     SELECT DDCUENTA  ASSIGN DDCUENTA
005200            FILE STATUS IS FS-CUENTA.
005300
005400     SELECT DDPEDBAJ  ASSIGN DDPEDBAJ
005500            FILE STATUS IS FS-PEDBAJ.
005600
005700     SELECT DDRESULT  ASSIGN DDRESULT
005800            FILE STATUS IS FS-RESULT.
005900
006000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006100 DATA DIVISION.
006200 FILE SECTION.
006300
006400 FD  DDUSUARI
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 COPY CP-USUARIO.
006800
006900 FD  DDCUENTA
007000     BLOCK CONTAINS 0 RECORDS
007100     RECORDING MODE IS F.
007200 COPY CP-CUENTA.
007300
007400 FD  DDPEDBAJ
007500     BLOCK CONTAINS 0 RECORDS
007600     RECORDING MODE IS F.
007700 01  REG-PEDIDO-BAJA.
007800     03  PED-BA-USER-ID       PIC S9(9)      COMP.
007900     03  PED-BA-ACCT-NUMBER   PIC X(10).
008000     03  FILLER               PIC X(09).
008100
008200 FD  DDRESULT
008300     BLOCK CONTAINS 0 RECORDS
008400     RECORDING MODE IS F.
008500 COPY CP-RESLIN.
008600
008700
008800 WORKING-STORAGE SECTION.
008900*=======================*
009000
009100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009200
009300 77  FS-USUARI                PIC XX      VALUE SPACES.
009400     88  FS-USUARI-FIN                    VALUE '10'.
009500 77  FS-CUENTA                PIC XX      VALUE SPACES.
009600     88  FS-CUENTA-FIN                    VALUE '10'.
009700 77  FS-PEDBAJ                PIC XX      VALUE SPACES.
009800     88  FS-PEDBAJ-FIN                    VALUE '10'.
009900 77  FS-RESULT                PIC XX      VALUE SPACES.
010000
010100 77  WS-STATUS-FIN             PIC X       VALUE 'N'.
010200     88  WS-FIN-LECTURA                    VALUE 'Y'.
010300     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
010400
010500 COPY CP-TBUSUARI.
010600 COPY CP-TBCUENTA.
010700
010800 77  WS-PED-LEIDOS-CANT       PIC 9(5)          VALUE ZEROS.
010900 77  WS-PED-OK-CANT           PIC 9(5)          VALUE ZEROS.
011000 77  WS-PED-ERR-CANT          PIC 9(5)          VALUE ZEROS.
011100
011200 77  WS-IX                    PIC S9(4)   COMP  VALUE ZERO.
011300 77  WS-USU-ENCONTRADO        PIC X             VALUE 'N'.
011400     88  WS-USU-OK                              VALUE 'S'.
011500 77  WS-CTA-ENCONTRADA        PIC X             VALUE 'N'.
011600     88  WS-CTA-OK                              VALUE 'S'.
011700 77  WS-CTA-IX-HALLADA        PIC S9(4)   COMP  VALUE ZERO.
011800 77  WS-ERROR-CODE            PIC X(30)         VALUE SPACES.
011900
012000 01  WS-FECHA-SIS.
012100     03  WS-FS-ANIO           PIC 9(4).
012200     03  WS-FS-MES            PIC 9(2).
012300     03  WS-FS-DIA            PIC 9(2).
012400 01  WS-FECHA-SIS-NUM REDEFINES WS-FECHA-SIS
012500                              PIC 9(8).
012600 01  WS-HORA-SIS.
012700     03  WS-HS-HOR            PIC 9(2).
012800     03  WS-HS-MIN            PIC 9(2).
012900     03  WS-HS-SEG            PIC 9(2).
013000     03  WS-HS-CEN            PIC 9(2).
013100 01  WS-HORA-SIS-NUM  REDEFINES WS-HORA-SIS
013200                              PIC 9(8).
013300 01  WS-TIMESTAMP.
013400     03  WS-TS-ANIO           PIC 9(4).
013500     03  WS-TS-SEP1           PIC X          VALUE '-'.
013600     03  WS-TS-MES            PIC 9(2).
013700     03  WS-TS-SEP2           PIC X          VALUE '-'.
013800     03  WS-TS-DIA            PIC 9(2).
013900     03  WS-TS-SEP3           PIC X          VALUE '-'.
014000     03  WS-TS-HOR            PIC 9(2).
014100     03  WS-TS-SEP4           PIC X          VALUE '.'.
014200     03  WS-TS-MIN            PIC 9(2).
014300     03  WS-TS-SEP5           PIC X          VALUE '.'.
014400     03  WS-TS-SEG            PIC 9(2).
014500     03  WS-TS-SEP6           PIC X          VALUE '.'.
014600     03  WS-TS-MIC            PIC 9(6)       VALUE ZEROS.
014700 01  WS-TIMESTAMP-PLANO REDEFINES WS-TIMESTAMP PIC X(26).
014800
014900 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
015000
015100*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
015200 PROCEDURE DIVISION.
015300
015400 MAIN-PROGRAM-I.
015500
015600     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
015700     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
015800                            UNTIL WS-FIN-LECTURA.
015900     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
016000
016100 MAIN-PROGRAM-F. GOBACK.
016200
016300
016400*-------------------------------------------------------------
016500 1000-INICIO-I.
016600
016700     SET WS-NO-FIN-LECTURA TO TRUE.
016800
016900     PERFORM 1100-CARGA-USUARIOS-I THRU 1100-CARGA-USUARIOS-F.
017000     PERFORM 1200-CARGA-CUENTAS-I  THRU 1200-CARGA-CUENTAS-F.
017100
017200     OPEN INPUT  DDPEDBAJ.
017300     IF FS-PEDBAJ IS NOT EQUAL '00'
017400        DISPLAY '* ERROR OPEN DDPEDBAJ = ' FS-PEDBAJ
017500        MOVE 9999 TO RETURN-CODE
017600        SET WS-FIN-LECTURA TO TRUE
017700     END-IF.
017800
017900     OPEN OUTPUT DDRESULT.
018000
018100 1000-INICIO-F. EXIT.
018200
018300
018400*-------------------------------------------------------------
018500 1100-CARGA-USUARIOS-I.
018600
018700     MOVE ZERO TO WS-USU-CANT.
018800     OPEN INPUT DDUSUARI.
018900     PERFORM 1110-LEE-USUARIO-I THRU 1110-LEE-USUARIO-F
019000             UNTIL FS-USUARI-FIN.
019100     CLOSE DDUSUARI.
019200
019300 1100-CARGA-USUARIOS-F. EXIT.
019400
019500 1110-LEE-USUARIO-I.
019600
019700     READ DDUSUARI.
019800     IF FS-USUARI IS EQUAL '00'
019900        ADD 1 TO WS-USU-CANT
020000        SET WS-USU-IX TO WS-USU-CANT
020100        MOVE USR-USER-ID   TO WS-USU-ID   (WS-USU-IX)
020200        MOVE USR-USER-NAME TO WS-USU-NAME (WS-USU-IX)
020300     ELSE
020400        IF FS-USUARI IS NOT EQUAL '10'
020500           DISPLAY '* ERROR LECTURA DDUSUARI = ' FS-USUARI
020600           MOVE 9999 TO RETURN-CODE
020700        END-IF
020800     END-IF.
020900
021000 1110-LEE-USUARIO-F. EXIT.
021100
021200
021300*-------------------------------------------------------------
021400 1200-CARGA-CUENTAS-I.
021500
021600     MOVE ZERO TO WS-CTA-CANT.
021700     OPEN INPUT DDCUENTA.
021800     PERFORM 1210-LEE-CUENTA-I THRU 1210-LEE-CUENTA-F
021900             UNTIL FS-CUENTA-FIN.
022000     CLOSE DDCUENTA.
022100
022200 1200-CARGA-CUENTAS-F. EXIT.
022300
022400 1210-LEE-CUENTA-I.
022500
022600     READ DDCUENTA.
022700     IF FS-CUENTA IS EQUAL '00'
022800        ADD 1 TO WS-CTA-CANT
022900        SET WS-CTA-IX TO WS-CTA-CANT
023000        MOVE CTA-ACCT-ID       TO WS-CTA-ID       (WS-CTA-IX)
023100        MOVE CTA-ACCT-USER-ID  TO WS-CTA-USER-ID  (WS-CTA-IX)
023200        MOVE CTA-ACCT-NUMBER   TO WS-CTA-NUMBER   (WS-CTA-IX)
023300        MOVE CTA-ACCT-STATUS   TO WS-CTA-STATUS   (WS-CTA-IX)
023400        MOVE CTA-ACCT-BALANCE  TO WS-CTA-BALANCE  (WS-CTA-IX)
023500        MOVE CTA-ACCT-REG-AT   TO WS-CTA-REG-AT   (WS-CTA-IX)
023600        MOVE CTA-ACCT-UNREG-AT TO WS-CTA-UNREG-AT (WS-CTA-IX)
023700     ELSE
023800        IF FS-CUENTA IS NOT EQUAL '10'
023900           DISPLAY '* ERROR LECTURA DDCUENTA = ' FS-CUENTA
024000           MOVE 9999 TO RETURN-CODE
024100        END-IF
024200     END-IF.
024300
024400 1210-LEE-CUENTA-F. EXIT.
024500
024600
024700*-------------------------------------------------------------
024800 2000-PROCESO-I.
024900
025000     READ DDPEDBAJ.
025100
025200     EVALUATE FS-PEDBAJ
025300        WHEN '00'
025400           ADD 1 TO WS-PED-LEIDOS-CANT
025500           PERFORM 2100-TRATA-PEDIDO-I THRU 2100-TRATA-PEDIDO-F
025600        WHEN '10'
025700           SET WS-FIN-LECTURA TO TRUE
025800        WHEN OTHER
025900           DISPLAY '* ERROR LECTURA DDPEDBAJ = ' FS-PEDBAJ
026000           SET WS-FIN-LECTURA TO TRUE
026100     END-EVALUATE.
026200
026300 2000-PROCESO-F. EXIT.
026400
026500
026600*-------------------------------------------------------------
026700 2100-TRATA-PEDIDO-I.
026800
026900     MOVE SPACES TO WS-ERROR-CODE.
027000     PERFORM 2110-BUSCA-USUARIO-I THRU 2110-BUSCA-USUARIO-F.
027100
027200     IF NOT WS-USU-OK
027300        MOVE 'USER_NOT_FOUND' TO WS-ERROR-CODE
027400        PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
027500     ELSE
027600        PERFORM 2120-BUSCA-CUENTA-I THRU 2120-BUSCA-CUENTA-F
027700        IF NOT WS-CTA-OK
027800           MOVE 'ACCOUNT_NOT_FOUND' TO WS-ERROR-CODE
027900           PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
028000        ELSE
028100           PERFORM 2200-VALIDA-BAJA-I THRU 2200-VALIDA-BAJA-F
028200           IF WS-ERROR-CODE IS NOT EQUAL SPACES
028300              PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
028400           ELSE
028500              PERFORM 2300-APLICA-BAJA-I THRU 2300-APLICA-BAJA-F
028600              PERFORM 2900-GRABA-EXITO-I THRU 2900-GRABA-EXITO-F
028700           END-IF
028800        END-IF
028900     END-IF.
029000
029100 2100-TRATA-PEDIDO-F. EXIT.
029200
029300
029400*-------------------------------------------------------------
029500 2110-BUSCA-USUARIO-I.
029600
029700     MOVE 'N' TO WS-USU-ENCONTRADO.
029800     MOVE 1   TO WS-IX.
029900     PERFORM 2111-COMPARA-USUARIO-I THRU 2111-COMPARA-USUARIO-F
030000             UNTIL WS-IX > WS-USU-CANT OR WS-USU-OK.
030100
030200 2110-BUSCA-USUARIO-F. EXIT.
030300
030400 2111-COMPARA-USUARIO-I.
030500
030600     SET WS-USU-IX TO WS-IX.
030700     IF WS-USU-ID (WS-USU-IX) = PED-BA-USER-ID
030800        MOVE 'S' TO WS-USU-ENCONTRADO
030900     END-IF.
031000     ADD 1 TO WS-IX.
031100
031200 2111-COMPARA-USUARIO-F. EXIT.
031300
031400
031500*-------------------------------------------------------------
031600* BUSQUEDA LINEAL DE LA CUENTA POR NUMERO EN LA TABLA CARGADA -
031700* EN MEMORIA - GUARDA EL INDICE HALLADO EN WS-CTA-IX-HALLADA -
031800*-------------------------------------------------------------
031900 2120-BUSCA-CUENTA-I.
032000
032100     MOVE 'N' TO WS-CTA-ENCONTRADA.
032200     MOVE ZERO TO WS-CTA-IX-HALLADA.
032300     MOVE 1    TO WS-IX.
032400     PERFORM 2121-COMPARA-CUENTA-I THRU 2121-COMPARA-CUENTA-F
032500             UNTIL WS-IX > WS-CTA-CANT OR WS-CTA-OK.
032600
032700 2120-BUSCA-CUENTA-F. EXIT.
032800
032900 2121-COMPARA-CUENTA-I.
033000
033100     SET WS-CTA-IX TO WS-IX.
033200     IF WS-CTA-NUMBER (WS-CTA-IX) = PED-BA-ACCT-NUMBER
033300        MOVE 'S'   TO WS-CTA-ENCONTRADA
033400        MOVE WS-IX TO WS-CTA-IX-HALLADA
033500     END-IF.
033600     ADD 1 TO WS-IX.
033700
033800 2121-COMPARA-CUENTA-F. EXIT.
033900
034000
034100*-------------------------------------------------------------
034200* ORDEN DE VALIDACION FIJADO POR CAF-0156: TITULARIDAD, BAJA -
034300* PREVIA, SALDO. GANA LA PRIMERA QUE FALLE.                 -
034400*-------------------------------------------------------------
034500 2200-VALIDA-BAJA-I.
034600
034700     SET WS-CTA-IX TO WS-CTA-IX-HALLADA.
034800
034900     IF WS-CTA-USER-ID (WS-CTA-IX) IS NOT EQUAL PED-BA-USER-ID
035000        MOVE 'USER_ACCOUNT_UN_MATCH' TO WS-ERROR-CODE
035100     ELSE
035200        IF WS-CTA-STATUS (WS-CTA-IX) IS EQUAL 'U'
035300           MOVE 'ACCOUNT_ALREADY_UNREGISTERED' TO WS-ERROR-CODE
035400        ELSE
035500           IF WS-CTA-BALANCE (WS-CTA-IX) > ZERO
035600              MOVE 'BALANCE_NOT_EMPTY' TO WS-ERROR-CODE
035700           END-IF
035800        END-IF
035900     END-IF.
036000
036100 2200-VALIDA-BAJA-F. EXIT.
036200
036300
036400*-------------------------------------------------------------
036500 2300-APLICA-BAJA-I.
036600
036700     ACCEPT WS-FECHA-SIS FROM DATE YYYYMMDD.
036800     ACCEPT WS-HORA-SIS  FROM TIME.
036900     DISPLAY '***PGMBACAF - BAJA CUENTA '
037000              WS-CTA-NUMBER (WS-CTA-IX-HALLADA)
037100              ' SELLO ' WS-FECHA-SIS-NUM WS-HORA-SIS-NUM.
037200     MOVE WS-FS-ANIO TO WS-TS-ANIO.
037300     MOVE WS-FS-MES  TO WS-TS-MES.
037400     MOVE WS-FS-DIA  TO WS-TS-DIA.
037500     MOVE WS-HS-HOR  TO WS-TS-HOR.
037600     MOVE WS-HS-MIN  TO WS-TS-MIN.
037700     MOVE WS-HS-SEG  TO WS-TS-SEG.
037800     MOVE ZEROS      TO WS-TS-MIC.
037900
038000     SET WS-CTA-IX TO WS-CTA-IX-HALLADA.
038100     MOVE 'U'                TO WS-CTA-STATUS   (WS-CTA-IX).
038200     MOVE WS-TIMESTAMP-PLANO TO WS-CTA-UNREG-AT (WS-CTA-IX).
038300
038400 2300-APLICA-BAJA-F. EXIT.
038500
038600
038700*-------------------------------------------------------------
038800 2900-GRABA-EXITO-I.
038900
039000     MOVE 'BA'      TO RESP-TIPO-UNIDAD.
039100     MOVE 'S'       TO RESP-RESULTADO.
039200     SET WS-CTA-IX TO WS-CTA-IX-HALLADA.
039300     MOVE PED-BA-USER-ID              TO RESP-USER-ID.
039400     MOVE WS-CTA-NUMBER (WS-CTA-IX)   TO RESP-ACCT-NUMBER.
039500     MOVE WS-CTA-UNREG-AT (WS-CTA-IX) TO RESP-TIMESTAMP.
039600     WRITE REG-RESPUESTA.
039700     ADD 1 TO WS-PED-OK-CANT.
039800
039900 2900-GRABA-EXITO-F. EXIT.
040000
040100
040200*-------------------------------------------------------------
040300 2900-GRABA-ERROR-I.
040400
040500     MOVE 'BA'          TO RESP-TIPO-UNIDAD.
040600     MOVE 'F'           TO RESP-RESULTADO.
040700     MOVE WS-ERROR-CODE TO RESP-ERROR-CODE.
040800     WRITE REG-RESPUESTA.
040900     ADD 1 TO WS-PED-ERR-CANT.
041000
041100 2900-GRABA-ERROR-F. EXIT.
041200
041300
041400*-------------------------------------------------------------
041500 9999-FINAL-I.
041600
041700     PERFORM 9100-REESCRIBE-CUENTAS-I
041800        THRU 9100-REESCRIBE-CUENTAS-F.
041900
042000     CLOSE DDPEDBAJ.
042100     CLOSE DDRESULT.
042200
042300     DISPLAY 'PGMBACAF - PEDIDOS LEIDOS   : ' WS-PED-LEIDOS-CANT.
042400     DISPLAY 'PGMBACAF - BAJAS EXITOSAS    : ' WS-PED-OK-CANT.
042500     DISPLAY 'PGMBACAF - BAJAS RECHAZADAS  : ' WS-PED-ERR-CANT.
042600
042700 9999-FINAL-F. EXIT.
042800
042900
043000*-------------------------------------------------------------
043100* REESCRIBE EL MAESTRO DDCUENTA COMPLETO DESDE LA TABLA EN    -
043200* MEMORIA (OPEN OUTPUT) YA QUE EL ARCHIVO ES SECUENCIAL LISO  -
043300* Y NO ADMITE REWRITE EN EL PUESTO (VER CAF-0234)             -
043400*-------------------------------------------------------------
043500 9100-REESCRIBE-CUENTAS-I.
043600
043700     OPEN OUTPUT DDCUENTA.
043800     MOVE 1 TO WS-IX.
043900     PERFORM 9110-GRABA-UNA-CUENTA-I THRU 9110-GRABA-UNA-CUENTA-F
044000             UNTIL WS-IX > WS-CTA-CANT.
044100     CLOSE DDCUENTA.
044200
044300 9100-REESCRIBE-CUENTAS-F. EXIT.
044400
044500 9110-GRABA-UNA-CUENTA-I.
044600
044700     SET WS-CTA-IX TO WS-IX.
044800     MOVE WS-CTA-ID       (WS-CTA-IX) TO CTA-ACCT-ID.
044900     MOVE WS-CTA-USER-ID  (WS-CTA-IX) TO CTA-ACCT-USER-ID.
045000     MOVE WS-CTA-NUMBER   (WS-CTA-IX) TO CTA-ACCT-NUMBER.
045100     MOVE WS-CTA-STATUS   (WS-CTA-IX) TO CTA-ACCT-STATUS.
045200     MOVE WS-CTA-BALANCE  (WS-CTA-IX) TO CTA-ACCT-BALANCE.
045300     MOVE WS-CTA-REG-AT   (WS-CTA-IX) TO CTA-ACCT-REG-AT.
045400     MOVE WS-CTA-UNREG-AT (WS-CTA-IX) TO CTA-ACCT-UNREG-AT.
045500     WRITE REG-CUENTA.
045600     ADD 1 TO WS-IX.
045700
045800 9110-GRABA-UNA-CUENTA-F. EXIT.
