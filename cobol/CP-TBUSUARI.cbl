000100******************************************************************
000200* TABLA-TBUSUARI                                                *
000300*        MAESTRO DDUSUARI CARGADO EN MEMORIA PARA BUSQUEDA POR   *
000400*        USR-USER-ID (EL ARCHIVO ES SECUENCIAL LISO, SIN ACCESO  *
000500*        NATIVO POR CLAVE - SE SUSTITUYE POR TABLA + PERFORM)    *
000600*        LIMITE 0500 USUARIOS EN MEMORIA POR CORRIDA - SI CRECE  *
000700*        EL VOLUMEN, AUMENTAR OCCURS Y RECOMPILAR                *
000800******************************************************************
000900 01  WS-TB-USUARIOS.
001000     03  WS-USU-CANT          PIC S9(4)      COMP  VALUE ZERO.
001100     03  WS-USU-TABLA OCCURS 500 TIMES
001200                      INDEXED BY WS-USU-IX.
001300         05  WS-USU-ID        PIC S9(9)      COMP.
001400         05  WS-USU-NAME      PIC X(30).
