000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMRUCAF.
000300 AUTHOR. R FERREYRA.
000400 INSTALLATION. BANCO ORIGEN - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 14/03/94.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO BANCO ORIGEN.
000800******************************************************************
000900*                    HISTORIA DE MODIFICACIONES                 *
001000* 14/03/94 RFE CAF-0004  VERSION INICIAL - RESTA UN MES A LA     *CAF-0004
001100*                        FECHA DE NACIMIENTO RECIBIDA POR ALTA   *CAF-0004
001200*                        DE CLIENTE (USO ORIGINAL DE LA RUTINA)  *CAF-0004
001300* 02/06/94 RFE CAF-0032  CORRIGE PASO DE ANIO AL RESTAR EN ENERO *CAF-0032
001400* 20/11/95 JQU CAF-0101  SE AGREGA VALIDACION DE MES/ANIO NULOS  *CAF-0101
001500* 10/09/98 SIT CAF-Y2K01 REVISION Y2K - NO SE ENCONTRARON FECHAS *   Y2K01
001600*                        DE 2 DIGITOS EN ESTA RUTINA             *   Y2K01
001700* 15/01/99 SIT CAF-Y2K04 CIERRE DEFINITIVO REVISION Y2K          *   Y2K04
001800* 06/04/00 MAL CAF-0233  LA RUTINA PGMRUCAF SE REUTILIZA COMO    *CAF-0233
001900*                        GENERADOR DE IDENTIFICADORES UNICOS DE  *CAF-0233
002000*                        MOVIMIENTO PARA EL NUEVO SUBSISTEMA DE  *CAF-0233
002100*                        SALDOS CAF (PGMDECAF/PGMCRCAF); SE      *CAF-0233
002200*                        REEMPLAZA EL CUERPO, SE CONSERVA EL     *CAF-0233
002300*                        NOMBRE DE PROGRAMA Y EL AREA DE ENLACE  *CAF-0233
002400*                        POR ECONOMIA DE CATALOGACION EN PROD    *CAF-0233
002500* 18/04/00 MAL CAF-0233  AGREGA CONTADOR PERSISTENTE POR CORRIDA *CAF-0233
002600*                        RECIBIDO/DEVUELTO EN LK-CONTADOR PARA   *CAF-0233
002700*                        GARANTIZAR UNICIDAD DENTRO DE LA CORRIDA*CAF-0233
002800* 11/02/03 PSO CAF-0410  AGREGA SELLO DE HORA CON CENTESIMAS     *CAF-0410
002900*                        PARA REDUCIR COLISION ENTRE CORRIDAS    *CAF-0410
003000* 30/06/04 PSO CAF-0410  AGREGA WS-CONTADOR-RESP COMO RESPALDO   *CAF-0410
003100*                        DE TRAZA, INDEPENDIENTE DE LK-CONTADOR  *CAF-0410
003200******************************************************************
003300*    RUTINA GENERICA DEL SUBSISTEMA CAF - LLAMADA POR CALL      *
003400*    DESDE LOS PROGRAMAS DE SALDO PARA OBTENER UN IDENTIFICADOR *
003500*    DE MOVIMIENTO DE 32 CARACTERES, UNICO DENTRO DE LA CORRIDA *
003600*    QUE LA INVOCA. NO ACCEDE A ARCHIVOS NI A DB2.               *
003700******************************************************************
003800
003900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700
004800*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004900 DATA DIVISION.
005000 FILE SECTION.
005100
005200 WORKING-STORAGE SECTION.
005300*=======================*
005400
005500 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
005600
005700*----------- SELLO DE FECHA Y HORA DEL SISTEMA ------------------
005800 01  WS-FECHA-SIS.
005900     03  WS-FS-ANIO           PIC 9(4).
006000     03  WS-FS-MES            PIC 9(2).
006100     03  WS-FS-DIA            PIC 9(2).
006200 01  WS-FECHA-SIS-NUM REDEFINES WS-FECHA-SIS
006300                              PIC 9(8).
006400
006500 01  WS-HORA-SIS.
006600     03  WS-HS-HOR            PIC 9(2).
006700     03  WS-HS-MIN            PIC 9(2).
006800     03  WS-HS-SEG            PIC 9(2).
006900     03  WS-HS-CEN            PIC 9(2).
007000 01  WS-HORA-SIS-NUM  REDEFINES WS-HORA-SIS
007100                              PIC 9(8).
007200
007300*----------- CONTADOR DE RESPALDO DE UNICIDAD (CAF-0410) ---------
007400 77  WS-CONTADOR-RESP         PIC 9(9)  COMP  VALUE ZEROS.
007500
007600*----------- ARMADO DEL IDENTIFICADOR ----------------------------
007700 01  WS-IDENT-ARMADO.
007800     03  WS-IA-FECHA          PIC 9(8).
007900     03  WS-IA-HORA           PIC 9(8).
008000     03  WS-IA-CONTADOR       PIC 9(9).
008100     03  WS-IA-SUFIJO         PIC X(07)     VALUE 'BOCAF01'.
008200 01  WS-IDENT-ARMADO-ALFA REDEFINES WS-IDENT-ARMADO
008300                              PIC X(32).
008400
008500 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
008600
008700*-----------------------------------------------------------------
008800 LINKAGE SECTION.
008900*================*
009000 01  LK-COMUNICACION.
009100     03  LK-CONTADOR          PIC S9(9)     COMP.
009200     03  LK-IDENT-GENERADO    PIC X(32).
009300
009400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009500 PROCEDURE DIVISION USING LK-COMUNICACION.
009600
009700 MAIN-PROGRAM.
009800
009900     PERFORM 1000-INICIO      THRU 1000-INICIO-F.
010000     PERFORM 2000-PROCESO     THRU 2000-PROCESO-F.
010100     PERFORM 9999-FINAL       THRU 9999-FINAL-F.
010200
010300 MAIN-PROGRAM-F. GOBACK.
010400
010500*----  CUERPO INICIO - TOMA LA FECHA Y HORA DEL SISTEMA ---------
010600 1000-INICIO.
010700
010800     MOVE ZEROS TO RETURN-CODE.
010900     ACCEPT WS-FECHA-SIS FROM DATE YYYYMMDD.
011000     ACCEPT WS-HORA-SIS  FROM TIME.
011100     ADD 1 TO LK-CONTADOR.
011200     ADD 1 TO WS-CONTADOR-RESP.
011300
011400 1000-INICIO-F. EXIT.
011500
011600
011700*----  CUERPO PRINCIPAL - ARMA EL IDENTIFICADOR DE 32 BYTES -----
011800 2000-PROCESO.
011900
012000     MOVE WS-FECHA-SIS-NUM     TO WS-IA-FECHA.
012100     MOVE WS-HORA-SIS-NUM      TO WS-IA-HORA.
012200     MOVE LK-CONTADOR          TO WS-IA-CONTADOR.
012300
012400     MOVE WS-IDENT-ARMADO-ALFA TO LK-IDENT-GENERADO.
012500
012600 2000-PROCESO-F. EXIT.
012700
012800
012900*----  CUERPO FINAL - MUESTRA RESULTADO PARA TRAZA --------------
013000 9999-FINAL.
013100
013200     DISPLAY '***PGMRUCAF - IDENTIFICADOR GENERADO: '
013300                                  LK-IDENT-GENERADO
013400                                  ' RESP=' WS-CONTADOR-RESP.
013500
013600 9999-FINAL-F. EXIT.
