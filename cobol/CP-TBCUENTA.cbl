000100******************************************************************
000200* TABLA-TBCUENTA                                                *
000300*        MAESTRO DDCUENTA CARGADO EN MEMORIA PARA BUSQUEDA POR   *
000400*        CTA-ACCT-NUMBER, POR CTA-ACCT-USER-ID (CONSULTA) Y      *
000500*        PARA HALLAR EL CTA-ACCT-ID MAS ALTO (ALTA DE CUENTA)    *
000600*        LIMITE 0500 CUENTAS EN MEMORIA POR CORRIDA - SI CRECE   *
000700*        EL VOLUMEN, AUMENTAR OCCURS Y RECOMPILAR                *
000800******************************************************************
000900 01  WS-TB-CUENTAS.
001000     03  WS-CTA-CANT          PIC S9(4)      COMP  VALUE ZERO.
001100     03  WS-CTA-TABLA OCCURS 500 TIMES
001200                      INDEXED BY WS-CTA-IX.
001300         05  WS-CTA-ID        PIC S9(9)      COMP.
001400         05  WS-CTA-USER-ID   PIC S9(9)      COMP.
001500         05  WS-CTA-NUMBER    PIC X(10).
001600         05  WS-CTA-NUMBER-R REDEFINES WS-CTA-NUMBER
001700                              PIC 9(10).
001800         05  WS-CTA-STATUS    PIC X(01).
001900         05  WS-CTA-BALANCE   PIC S9(13)V99  COMP-3.
002000         05  WS-CTA-REG-AT    PIC X(26).
002100         05  WS-CTA-UNREG-AT  PIC X(26).
