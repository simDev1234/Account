000100*////////////////// (DIARIO DE MOVIMIENTOS) ///////////////////////
000200**************************************************
000300*    COPY CP-TRANSAC                              *
000400*    LAYOUT MOVIMIENTO (TRANSACTION)               *
000500*    LARGO REGISTRO = 96 BYTES                     *
000600*    ARCHIVO DDTRANSA - DIARIO DE MOVIMIENTOS CAF   *
000700*    SOLO AGREGA (APPEND) - SE RELEE POR TXN-ID     *
000800*    PARA CANCELACION Y CONSULTA - VER CP-TBTRANSA  *
000900**************************************************
001000 01  REG-TRANSAC.
001100*     POSICION RELATIVA (1:32) IDENTIFICADOR UNICO DEL MOVIMIENTO
001200     03  TXN-ID-KEY           PIC X(32).
001300*     POSICION RELATIVA (33:9) CUENTA AFECTADA (FK CTA-ACCT-ID)
001400     03  TXN-ACCT-ID          PIC S9(9)      COMP.
001500*     POSICION RELATIVA (42:1) TIPO DE MOVIMIENTO
001600*     U = USO (DEBITO)   C = CANCELACION (CREDITO)
001700*     LETRA TOMADA DE LA CONVENCION HISTORICA DE MOVIMIENTOS
001800*     DEL BANCO, VER ESTANDAR INTERNO DE TIPOS DE TRANSACCION
001900     03  TXN-TYPE             PIC X(01).
002000         88  TXN-TIPO-USO             VALUE 'U'.
002100         88  TXN-TIPO-CANCEL          VALUE 'C'.
002200*     POSICION RELATIVA (43:1) RESULTADO DEL MOVIMIENTO
002300*     S = EXITOSO (SUCCESS)   F = FALLIDO (FAILURE)
002400     03  TXN-RESULT           PIC X(01).
002500         88  TXN-RES-EXITO            VALUE 'S'.
002600         88  TXN-RES-FALLIDA          VALUE 'F'.
002700*     POSICION RELATIVA (44:15) IMPORTE DEL MOVIMIENTO (SIEMPRE
002800*     POSITIVO - EL SIGNO DEL EFECTO SOBRE EL SALDO LO DA TXN-TYPE)
002900     03  TXN-AMOUNT           PIC S9(13)V99  COMP-3.
003000*     POSICION RELATIVA (59:15) FOTO DEL SALDO LUEGO DE APLICAR
003100*     EL MOVIMIENTO (O EL SALDO VIGENTE SI EL MOVIMIENTO FALLO)
003200     03  TXN-BALANCE-SNAP     PIC S9(13)V99  COMP-3.
003300*     POSICION RELATIVA (74:26) FECHA/HORA DEL MOVIMIENTO
003400     03  TXN-TRANSACTED-AT    PIC X(26).
003500     03  TXN-TRANSACTED-AT-R REDEFINES TXN-TRANSACTED-AT.
003600         05  TXN-AT-ANIO      PIC 9(4).
003700         05  FILLER           PIC X.
003800         05  TXN-AT-MES       PIC 9(2).
003900         05  FILLER           PIC X.
004000         05  TXN-AT-DIA       PIC 9(2).
004100         05  FILLER           PIC X.
004200         05  TXN-AT-HOR       PIC 9(2).
004300         05  FILLER           PIC X.
004400         05  TXN-AT-MIN       PIC 9(2).
004500         05  FILLER           PIC X.
004600         05  TXN-AT-SEG       PIC 9(2).
004700         05  FILLER           PIC X.
004800         05  TXN-AT-MIC       PIC 9(6).
004900*     RESERVADO PARA FUTURA EXPANSION DEL DIARIO
005000     03  FILLER               PIC X(12).
