000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCOCAF.
000300 AUTHOR. J QUIROGA.
000400 INSTALLATION. BANCO ORIGEN - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 17/06/94.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO BANCO ORIGEN.
000800******************************************************************
000900*                    HISTORIA DE MODIFICACIONES                 *
001000* 17/06/94 RFE CAF-0021  VERSION INICIAL - CONSULTA DE CUENTAS   *CAF-0021
001100*                        DE UN USUARIO CAF                       *CAF-0021
001200* 12/12/95 JQU CAF-0104  SE PRESERVA EL ORDEN DE APARICION EN EL *CAF-0104
001300*                        MAESTRO - NO SE ORDENA POR NUMERO NI     CAF-0104
001400*                        POR SALDO (PEDIDO EXPRESO DE SISTEMAS)   CAF-0104
001500* 10/09/98 SIT CAF-Y2K01 REVISION Y2K - SIN IMPACTO EN ESTE          Y2K01
001600*                        PROGRAMA (NO MANEJA FECHAS)                 Y2K01
001700* 06/04/00 MAL CAF-0235  PASA A LEER EL MAESTRO DDCUENTA COMPLETO CAF-0235
001800*                        A TABLA EN MEMORIA POR BAJA DE DB2/VSAM  CAF-0235
001900* 14/05/02 PSO CAF-0405  AGREGA SELLO FECHA/HORA DE CORRIDA EN LA CAF-0405
002000*                        BITACORA PARA CRUZAR CON EL PLANIFICADOR CAF-0405
002100******************************************************************
002200*    PROGRAMA PGMCOCAF - CONSULTA DE CUENTAS CAF                *
002300*    - LEE UN LOTE DE PEDIDOS DE CONSULTA (DDPEDCON)             *
002400*    - VALIDA QUE EL USUARIO EXISTA                              *
002500*    - EMITE UNA LINEA DE RESULTADO POR CADA CUENTA DEL USUARIO  *
002600*      (NO ES UN PROGRAMA DE ACTUALIZACION - SOLO LECTURA)       *
002700******************************************************************
002800
002900*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400
003500 INPUT-OUTPUT SECTION.
003600 FILE-CONTROL.
003700
003800     SELECT DDUSUARI  ASSIGN DDUSUARI
003900            FILE STATUS IS FS-USUARI.
004000
004100     SELECT DDCUENTA  ASSIGN DDCUENTA
004200            FILE STATUS IS FS-CUENTA.
004300
004400     SELECT DDPEDCON  ASSIGN DDPEDCON
004500            FILE STATUS IS FS-PEDCON.
004600
004700     SELECT DDRESULT  ASSIGN DDRESULT
004800            FILE STATUS IS FS-RESULT.
004900
005000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
005100 DATA DIVISION.
005200 FILE SECTION.
005300
005400 FD  DDUSUARI
005500     BLOCK CONTAINS 0 RECORDS
005600     RECORDING MODE IS F.
005700 COPY CP-USUARIO.
005800
005900 FD  DDCUENTA
006000     BLOCK CONTAINS 0 RECORDS
006100     RECORDING MODE IS F.
006200 COPY CP-CUENTA.
006300
006400 FD  DDPEDCON
006500     BLOCK CONTAINS 0 RECORDS
006600     RECORDING MODE IS F.
006700 01  REG-PEDIDO-CONSULTA.
006800     03  PED-CO-USER-ID       PIC S9(9)      COMP.
006900     03  FILLER               PIC X(15).
007000
007100 FD  DDRESULT
007200     BLOCK CONTAINS 0 RECORDS
007300     RECORDING MODE IS F.
007400 COPY CP-RESLIN.
007500
007600
007700 WORKING-STORAGE SECTION.
007800*=======================*
007900
008000 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
008100
008200 77  FS-USUARI                PIC XX      VALUE SPACES.
008300     88  FS-USUARI-FIN                    VALUE '10'.
008400 77  FS-CUENTA                PIC XX      VALUE SPACES.
008500     88  FS-CUENTA-FIN                    VALUE '10'.
008600 77  FS-PEDCON                PIC XX      VALUE SPACES.
008700     88  FS-PEDCON-FIN                    VALUE '10'.
008800 77  FS-RESULT                PIC XX      VALUE SPACES.
008900
009000 77  WS-STATUS-FIN             PIC X       VALUE 'N'.
009100     88  WS-FIN-LECTURA                    VALUE 'Y'.
009200     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
009300
009400 COPY CP-TBUSUARI.
009500 COPY CP-TBCUENTA.
009600
009700 77  WS-PED-LEIDOS-CANT       PIC 9(5)          VALUE ZEROS.
009800 77  WS-PED-OK-CANT           PIC 9(5)          VALUE ZEROS.
009900 77  WS-PED-ERR-CANT          PIC 9(5)          VALUE ZEROS.
010000 77  WS-CTAS-EMITIDAS-CANT    PIC 9(5)          VALUE ZEROS.
010100
010200 77  WS-IX                    PIC S9(4)   COMP  VALUE ZERO.
010300 77  WS-USU-ENCONTRADO        PIC X             VALUE 'N'.
010400     88  WS-USU-OK                              VALUE 'S'.
010500 77  WS-ERROR-CODE            PIC X(30)         VALUE SPACES.
010600
010700*----------- SELLO DE FECHA Y HORA DE CORRIDA (BITACORA) --------
010800 01  WS-FECHA-SIS.
010900     03  WS-FS-ANIO           PIC 9(4).
011000     03  WS-FS-MES            PIC 9(2).
011100     03  WS-FS-DIA            PIC 9(2).
011200 01  WS-FECHA-SIS-NUM REDEFINES WS-FECHA-SIS
011300                              PIC 9(8).
011400 01  WS-HORA-SIS.
011500     03  WS-HS-HOR            PIC 9(2).
011600     03  WS-HS-MIN            PIC 9(2).
011700     03  WS-HS-SEG            PIC 9(2).
011800     03  WS-HS-CEN            PIC 9(2).
011900 01  WS-HORA-SIS-NUM  REDEFINES WS-HORA-SIS
012000                              PIC 9(8).
012100
012200*----------- RESUMEN DE CORRIDA PARA BITACORA (CAF-0405) ---------
012300 01  WS-RESUMEN-CORRIDA.
012400     03  WS-RC-LEIDOS         PIC 9(5).
012500     03  WS-RC-EMITIDAS       PIC 9(5).
012600     03  WS-RC-RECHAZADOS     PIC 9(5).
012700 01  WS-RESUMEN-ALFA REDEFINES WS-RESUMEN-CORRIDA
012800                              PIC X(15).
012900
013000 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
013100
013200*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
013300 PROCEDURE DIVISION.
013400
013500 MAIN-PROGRAM-I.
013600
013700     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
013800     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
013900                            UNTIL WS-FIN-LECTURA.
014000     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
014100
014200 MAIN-PROGRAM-F. GOBACK.
014300
014400
014500*-------------------------------------------------------------
014600 1000-INICIO-I.
014700
014800*        CAF-0405 - SELLO DE FECHA/HORA DE CORRIDA PARA BITACORA
014900     ACCEPT WS-FECHA-SIS FROM DATE YYYYMMDD.
015000     ACCEPT WS-HORA-SIS  FROM TIME.
015100     DISPLAY '***PGMCOCAF - INICIO DE CORRIDA ' WS-FECHA-SIS-NUM
015200                                  ' ' WS-HORA-SIS-NUM.
015300
015400     SET WS-NO-FIN-LECTURA TO TRUE.
015500
015600     PERFORM 1100-CARGA-USUARIOS-I THRU 1100-CARGA-USUARIOS-F.
015700     PERFORM 1200-CARGA-CUENTAS-I  THRU 1200-CARGA-CUENTAS-F.
015800
015900     OPEN INPUT  DDPEDCON.
016000     IF FS-PEDCON IS NOT EQUAL '00'
016100        DISPLAY '* ERROR OPEN DDPEDCON = ' FS-PEDCON
016200        MOVE 9999 TO RETURN-CODE
016300        SET WS-FIN-LECTURA TO TRUE
016400     END-IF.
016500
016600     OPEN OUTPUT DDRESULT.
016700
016800 1000-INICIO-F. EXIT.
016900
017000
017100*-------------------------------------------------------------
017200 1100-CARGA-USUARIOS-I.
017300
017400     MOVE ZERO TO WS-USU-CANT.
017500     OPEN INPUT DDUSUARI.
017600     PERFORM 1110-LEE-USUARIO-I THRU 1110-LEE-USUARIO-F
017700             UNTIL FS-USUARI-FIN.
017800     CLOSE DDUSUARI.
017900
018000 1100-CARGA-USUARIOS-F. EXIT.
018100
018200 1110-LEE-USUARIO-I.
018300
018400     READ DDUSUARI.
018500     IF FS-USUARI IS EQUAL '00'
018600        ADD 1 TO WS-USU-CANT
018700        SET WS-USU-IX TO WS-USU-CANT
018800        MOVE USR-USER-ID   TO WS-USU-ID   (WS-USU-IX)
018900        MOVE USR-USER-NAME TO WS-USU-NAME (WS-USU-IX)
019000     ELSE
019100        IF FS-USUARI IS NOT EQUAL '10'
019200           DISPLAY '* ERROR LECTURA DDUSUARI = ' FS-USUARI
019300           MOVE 9999 TO RETURN-CODE
019400        END-IF
019500     END-IF.
019600
019700 1110-LEE-USUARIO-F. EXIT.
019800
019900
020000*-------------------------------------------------------------
020100 1200-CARGA-CUENTAS-I.
020200
020300     MOVE ZERO TO WS-CTA-CANT.
020400     OPEN INPUT DDCUENTA.
020500     PERFORM 1210-LEE-CUENTA-I THRU 1210-LEE-CUENTA-F
020600             UNTIL FS-CUENTA-FIN.
020700     CLOSE DDCUENTA.
020800
020900 1200-CARGA-CUENTAS-F. EXIT.
021000
021100 1210-LEE-CUENTA-I.
021200
021300     READ DDCUENTA.
021400     IF FS-CUENTA IS EQUAL '00'
021500        ADD 1 TO WS-CTA-CANT
021600        SET WS-CTA-IX TO WS-CTA-CANT
021700        MOVE CTA-ACCT-ID       TO WS-CTA-ID       (WS-CTA-IX)
021800        MOVE CTA-ACCT-USER-ID  TO WS-CTA-USER-ID  (WS-CTA-IX)
021900        MOVE CTA-ACCT-NUMBER   TO WS-CTA-NUMBER   (WS-CTA-IX)
022000        MOVE CTA-ACCT-STATUS   TO WS-CTA-STATUS   (WS-CTA-IX)
022100        MOVE CTA-ACCT-BALANCE  TO WS-CTA-BALANCE  (WS-CTA-IX)
022200        MOVE CTA-ACCT-REG-AT   TO WS-CTA-REG-AT   (WS-CTA-IX)
022300        MOVE CTA-ACCT-UNREG-AT TO WS-CTA-UNREG-AT (WS-CTA-IX)
022400     ELSE
022500        IF FS-CUENTA IS NOT EQUAL '10'
022600           DISPLAY '* ERROR LECTURA DDCUENTA = ' FS-CUENTA
022700           MOVE 9999 TO RETURN-CODE
022800        END-IF
022900     END-IF.
023000
023100 1210-LEE-CUENTA-F. EXIT.
023200
023300
023400*-------------------------------------------------------------
023500 2000-PROCESO-I.
023600
023700     READ DDPEDCON.
023800
023900     EVALUATE FS-PEDCON
024000        WHEN '00'
024100           ADD 1 TO WS-PED-LEIDOS-CANT
024200           PERFORM 2100-TRATA-PEDIDO-I THRU 2100-TRATA-PEDIDO-F
024300        WHEN '10'
024400           SET WS-FIN-LECTURA TO TRUE
024500        WHEN OTHER
024600           DISPLAY '* ERROR LECTURA DDPEDCON = ' FS-PEDCON
024700           SET WS-FIN-LECTURA TO TRUE
024800     END-EVALUATE.
024900
025000 2000-PROCESO-F. EXIT.
025100
025200
025300*-------------------------------------------------------------
025400 2100-TRATA-PEDIDO-I.
025500
025600     MOVE SPACES TO WS-ERROR-CODE.
025700     PERFORM 2110-BUSCA-USUARIO-I THRU 2110-BUSCA-USUARIO-F.
025800
025900     IF NOT WS-USU-OK
026000        MOVE 'USER_NOT_FOUND' TO WS-ERROR-CODE
026100        PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
026200     ELSE
026300        MOVE 1 TO WS-IX
026400        PERFORM 2200-EMITE-SI-DEL-USUARIO-I
026500           THRU 2200-EMITE-SI-DEL-USUARIO-F
026600           UNTIL WS-IX > WS-CTA-CANT
026700     END-IF.
026800
026900 2100-TRATA-PEDIDO-F. EXIT.
027000
027100
027200*-------------------------------------------------------------
027300 2110-BUSCA-USUARIO-I.
027400
027500     MOVE 'N' TO WS-USU-ENCONTRADO.
027600     MOVE 1   TO WS-IX.
027700     PERFORM 2111-COMPARA-USUARIO-I THRU 2111-COMPARA-USUARIO-F
027800             UNTIL WS-IX > WS-USU-CANT OR WS-USU-OK.
027900
028000 2110-BUSCA-USUARIO-F. EXIT.
028100
028200 2111-COMPARA-USUARIO-I.
028300
028400     SET WS-USU-IX TO WS-IX.
028500     IF WS-USU-ID (WS-USU-IX) = PED-CO-USER-ID
028600        MOVE 'S' TO WS-USU-ENCONTRADO
028700     END-IF.
028800     ADD 1 TO WS-IX.
028900
029000 2111-COMPARA-USUARIO-F. EXIT.
029100
029200
029300*-------------------------------------------------------------
029400* RECORRE EL MAESTRO DE CUENTAS EN EL MISMO ORDEN EN QUE FUE  -
029500* CARGADO (ORDEN DE ARCHIVO) - NO SE APLICA ORDENAMIENTO      -
029600* ALGUNO POR NUMERO NI POR SALDO (VER CAF-0104)               -
029700*-------------------------------------------------------------
029800 2200-EMITE-SI-DEL-USUARIO-I.
029900
030000     SET WS-CTA-IX TO WS-IX.
030100     IF WS-CTA-USER-ID (WS-CTA-IX) = PED-CO-USER-ID
030200        PERFORM 2900-GRABA-EXITO-I THRU 2900-GRABA-EXITO-F
030300     END-IF.
030400     ADD 1 TO WS-IX.
030500
030600 2200-EMITE-SI-DEL-USUARIO-F. EXIT.
030700
030800
030900*-------------------------------------------------------------
031000 2900-GRABA-EXITO-I.
031100
031200     MOVE 'CO'      TO RESP-TIPO-UNIDAD.
031300     MOVE 'S'       TO RESP-RESULTADO.
031400     MOVE WS-CTA-NUMBER  (WS-CTA-IX) TO RESP-ACCT-NUMBER.
031500     MOVE WS-CTA-BALANCE (WS-CTA-IX) TO RESP-AMOUNT.
031600     WRITE REG-RESPUESTA.
031700     ADD 1 TO WS-CTAS-EMITIDAS-CANT.
031800
031900 2900-GRABA-EXITO-F. EXIT.
032000
032100
032200*-------------------------------------------------------------
032300 2900-GRABA-ERROR-I.
032400
032500     MOVE 'CO'          TO RESP-TIPO-UNIDAD.
032600     MOVE 'F'           TO RESP-RESULTADO.
032700     MOVE WS-ERROR-CODE TO RESP-ERROR-CODE.
032800     WRITE REG-RESPUESTA.
032900     ADD 1 TO WS-PED-ERR-CANT.
033000
033100 2900-GRABA-ERROR-F. EXIT.
033200
033300
033400*-------------------------------------------------------------
033500 9999-FINAL-I.
033600
033700     CLOSE DDPEDCON.
033800     CLOSE DDRESULT.
033900
034000     DISPLAY 'PGMCOCAF - PEDIDOS LEIDOS    : ' WS-PED-LEIDOS-CANT.
034100     DISPLAY 'PGMCOCAF - CUENTAS EMITIDAS   : '
034200            WS-CTAS-EMITIDAS-CANT.
034300     DISPLAY 'PGMCOCAF - PEDIDOS RECHAZADOS : ' WS-PED-ERR-CANT.
034400
034500     MOVE WS-PED-LEIDOS-CANT   TO WS-RC-LEIDOS.
034600     MOVE WS-CTAS-EMITIDAS-CANT TO WS-RC-EMITIDAS.
034700     MOVE WS-PED-ERR-CANT      TO WS-RC-RECHAZADOS.
034800     DISPLAY '***PGMCOCAF - RESUMEN CORRIDA ' WS-RESUMEN-ALFA.
034900
035000 9999-FINAL-F. EXIT.
