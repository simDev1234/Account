000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMCRCAF.
000300 AUTHOR. J QUIROGA.
000400 INSTALLATION. BANCO ORIGEN - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 20/09/94.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO BANCO ORIGEN.
000800******************************************************************
000900*                    HISTORIA DE MODIFICACIONES                 *
001000* 20/09/94 RFE CAF-0031  VERSION INICIAL - CANCELACION DE USO    *CAF-0031
001100*                        (CREDITO) CONTRA UNA CUENTA CAF         *CAF-0031
001200* 05/03/96 JQU CAF-0121  SE AGREGA REGISTRO DE CANCELACION       *CAF-0121
001300*                        FALLIDA CUANDO LA VALIDACION RECHAZA    *CAF-0121
001400*                        EL PEDIDO (AUDITORIA - NO SE ACREDITA)  *CAF-0121
001500* 14/03/97 MAL CAF-0158  FIJA EL ORDEN DE VALIDACION: MOVIMIENTO/*CAF-0158
001600*                        CUENTA, IMPORTE, ANTIGUEDAD             *CAF-0158
001700* 22/10/97 MAL CAF-0162  SE AGREGA LA VENTANA DE UN ANIO PARA    *CAF-0162
001800*                        ACEPTAR LA CANCELACION (TOO_OLD_ORDER_  *CAF-0162
001900*                        TO_CANCEL) - PEDIDO DE AUDITORIA        *CAF-0162
002000* 10/09/98 SIT CAF-Y2K01 REVISION Y2K - LA COMPARACION DE FECHAS *   Y2K01
002100*                        DE LA VENTANA DE UN ANIO PASA A 4       *   Y2K01
002200*                        DIGITOS DE ANIO EN AMBOS EXTREMOS       *   Y2K01
002300* 15/01/99 SIT CAF-Y2K04 CIERRE DEFINITIVO REVISION Y2K          *   Y2K04
002400* 06/04/00 MAL CAF-0237  LA GENERACION DEL TXN-ID PASA A LA      *CAF-0237
002500*                        RUTINA COMPARTIDA PGMRUCAF (CALL) Y EL  *CAF-0237
002600*                        DIARIO DDTRANSA PASA A CARGARSE EN      *CAF-0237
002700*                        TABLA PARA BUSQUEDA POR TXN-ID          *CAF-0237
002800* 12/06/01 PSO CAF-0358  NO SE VALIDA TIPO NI RESULTADO DEL      *CAF-0358
002900*                        MOVIMIENTO ORIGINAL AL CANCELAR - SOLO  *CAF-0358
003000*                        CUENTA, IMPORTE Y ANTIGUEDAD            *CAF-0358
003100* 14/05/02 PSO CAF-0405  AGREGA TRAZA POR CONSOLA DEL SELLO DE    CAF-0405
003200*                        CADA CANCELACION PARA CRUZAR CON EL      CAF-0405
003300*                        PLANIFICADOR                             CAF-0405
003400******************************************************************
003500*    PROGRAMA PGMCRCAF - CANCELACION DE USO (CREDITO) CAF        *
003600*    - LEE UN LOTE DE PEDIDOS DE CANCELACION (DDPEDCAN)          *
003700*    - UBICA EL MOVIMIENTO ORIGINAL POR TXN-ID EN EL DIARIO      *
003800*    - VALIDA CORRESPONDENCIA DE CUENTA, IMPORTE EXACTO Y        *
003900*      ANTIGUEDAD MENOR O IGUAL A UN ANIO                        *
004000*    - ACREDITA EL SALDO Y GRABA UN MOVIMIENTO 'C'/'S'           *
004100*    - SI LA VALIDACION RECHAZA, GRABA UN MOVIMIENTO 'C'/'F'     *
004200*      SIN TOCAR EL SALDO (CAF-0121)                             *
004300******************************************************************
004400
004500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
004900     C01 IS TOP-OF-FORM.
005000
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300
005400     SELECT DDCUENTA  ASSIGN DDCUENTA
005500            FILE STATUS IS FS-CUENTA.
005600
005700     SELECT DDTRANSA  ASSIGN DDTRANSA
005800            FILE STATUS IS FS-TRANSA.
005900
006000     SELECT DDPEDCAN  ASSIGN DDPEDCAN
006100            FILE STATUS IS FS-PEDCAN.
006200
006300     SELECT DDRESULT  ASSIGN DDRESULT
006400            FILE STATUS IS FS-RESULT.
006500
006600*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006700 DATA DIVISION.
006800 FILE SECTION.
006900
007000 FD  DDCUENTA
007100     BLOCK CONTAINS 0 RECORDS
007200     RECORDING MODE IS F.
007300 COPY CP-CUENTA.
007400
007500 FD  DDTRANSA
007600     BLOCK CONTAINS 0 RECORDS
007700     RECORDING MODE IS F.
007800 COPY CP-TRANSAC.
007900
008000 FD  DDPEDCAN
008100     BLOCK CONTAINS 0 RECORDS
008200     RECORDING MODE IS F.
008300 01  REG-PEDIDO-CANCEL.
008400     03  PED-CR-TXN-ID        PIC X(32).
008500     03  PED-CR-ACCT-NUMBER   PIC X(10).
008600     03  PED-CR-AMOUNT        PIC S9(13)V99  COMP-3.
008700
008800 FD  DDRESULT
008900     BLOCK CONTAINS 0 RECORDS
009000     RECORDING MODE IS F.
009100 COPY CP-RESLIN.
009200
009300
009400 WORKING-STORAGE SECTION.
009500*=======================*
009600
009700 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
009800
009900 77  FS-CUENTA                PIC XX      VALUE SPACES.
010000     88  FS-CUENTA-FIN                    VALUE '10'.
010100 77  FS-TRANSA                PIC XX      VALUE SPACES.
010200     88  FS-TRANSA-FIN                    VALUE '10'.
010300 77  FS-PEDCAN                PIC XX      VALUE SPACES.
010400     88  FS-PEDCAN-FIN                    VALUE '10'.
010500 77  FS-RESULT                PIC XX      VALUE SPACES.
010600
010700 77  WS-STATUS-FIN             PIC X       VALUE 'N'.
010800     88  WS-FIN-LECTURA                    VALUE 'Y'.
010900     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
011000
011100 COPY CP-TBCUENTA.
011200 COPY CP-TBTRANSA.
011300
011400 77  WS-PED-LEIDOS-CANT       PIC 9(5)          VALUE ZEROS.
011500 77  WS-PED-OK-CANT           PIC 9(5)          VALUE ZEROS.
011600 77  WS-PED-ERR-CANT          PIC 9(5)          VALUE ZEROS.
011700
011800 77  WS-IX                    PIC S9(4)   COMP  VALUE ZERO.
011900 77  WS-CTA-ENCONTRADA        PIC X             VALUE 'N'.
012000     88  WS-CTA-OK                              VALUE 'S'.
012100 77  WS-CTA-IX-HALLADA        PIC S9(4)   COMP  VALUE ZERO.
012200 77  WS-TXN-ENCONTRADO        PIC X             VALUE 'N'.
012300     88  WS-TXN-OK                              VALUE 'S'.
012400 77  WS-TXN-IX-HALLADA        PIC S9(4)   COMP  VALUE ZERO.
012500 77  WS-ERROR-CODE            PIC X(30)         VALUE SPACES.
012600 77  WS-TXN-ID-NUEVO          PIC X(32)         VALUE SPACES.
012700 77  WS-CONTADOR-TXN          PIC S9(9)   COMP  VALUE ZERO.
012800
012900*---- COMPARACION DE FECHAS PARA LA VENTANA DE UN ANIO -----------
013000 77  WS-FECHA-ACTUAL-NUM      PIC 9(8)    COMP  VALUE ZERO.
013100 77  WS-FECHA-CORTE-NUM       PIC 9(8)    COMP  VALUE ZERO.
013200 77  WS-FECHA-TXN-NUM         PIC 9(8)    COMP  VALUE ZERO.
013300 77  WS-ANIO-CORTE            PIC 9(4)          VALUE ZERO.
013400
013500 01  LK-COMUNICACION.
013600     03  LK-CONTADOR          PIC S9(9)     COMP  VALUE ZERO.
013700     03  LK-IDENT-GENERADO    PIC X(32).
013800
013900 01  WS-FECHA-SIS.
014000     03  WS-FS-ANIO           PIC 9(4).
014100     03  WS-FS-MES            PIC 9(2).
014200     03  WS-FS-DIA            PIC 9(2).
014300 01  WS-FECHA-SIS-NUM REDEFINES WS-FECHA-SIS
014400                              PIC 9(8).
014500 01  WS-HORA-SIS.
014600     03  WS-HS-HOR            PIC 9(2).
014700     03  WS-HS-MIN            PIC 9(2).
014800     03  WS-HS-SEG            PIC 9(2).
014900     03  WS-HS-CEN            PIC 9(2).
015000 01  WS-HORA-SIS-NUM  REDEFINES WS-HORA-SIS
015100                              PIC 9(8).
015200 01  WS-TIMESTAMP.
015300     03  WS-TS-ANIO           PIC 9(4).
015400     03  WS-TS-SEP1           PIC X          VALUE '-'.
015500     03  WS-TS-MES            PIC 9(2).
015600     03  WS-TS-SEP2           PIC X          VALUE '-'.
015700     03  WS-TS-DIA            PIC 9(2).
015800     03  WS-TS-SEP3           PIC X          VALUE '-'.
015900     03  WS-TS-HOR            PIC 9(2).
016000     03  WS-TS-SEP4           PIC X          VALUE '.'.
016100     03  WS-TS-MIN            PIC 9(2).
016200     03  WS-TS-SEP5           PIC X          VALUE '.'.
016300     03  WS-TS-SEG            PIC 9(2).
016400     03  WS-TS-SEP6           PIC X          VALUE '.'.
016500     03  WS-TS-MIC            PIC 9(6)       VALUE ZEROS.
016600 01  WS-TIMESTAMP-PLANO REDEFINES WS-TIMESTAMP PIC X(26).
016700
016800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016900
017000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017100 PROCEDURE DIVISION.
017200
017300 MAIN-PROGRAM-I.
017400
017500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
017600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
017700                            UNTIL WS-FIN-LECTURA.
017800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
017900
018000 MAIN-PROGRAM-F. GOBACK.
018100
018200
018300*-------------------------------------------------------------
018400 1000-INICIO-I.
018500
018600     SET WS-NO-FIN-LECTURA TO TRUE.
018700
018800     PERFORM 1200-CARGA-CUENTAS-I  THRU 1200-CARGA-CUENTAS-F.
018900     PERFORM 1300-CARGA-TRANSAC-I  THRU 1300-CARGA-TRANSAC-F.
019000
019100     ACCEPT WS-FECHA-SIS FROM DATE YYYYMMDD.
019200     COMPUTE WS-ANIO-CORTE = WS-FS-ANIO - 1.
019300     COMPUTE WS-FECHA-CORTE-NUM =
019400             (WS-ANIO-CORTE * 10000) + (WS-FS-MES * 100)
019500             + WS-FS-DIA.
019600
019700     OPEN INPUT  DDPEDCAN.
019800     IF FS-PEDCAN IS NOT EQUAL '00'
019900        DISPLAY '* ERROR OPEN DDPEDCAN = ' FS-PEDCAN
020000        MOVE 9999 TO RETURN-CODE
020100        SET WS-FIN-LECTURA TO TRUE
020200     END-IF.
020300
020400     OPEN EXTEND DDTRANSA.
020500     IF FS-TRANSA IS NOT EQUAL '00'
020600        OPEN OUTPUT DDTRANSA
020700     END-IF.
020800
020900     OPEN OUTPUT DDRESULT.
021000
021100 1000-INICIO-F. EXIT.
021200
021300
021400*-------------------------------------------------------------
021500 1200-CARGA-CUENTAS-I.
021600
021700     MOVE ZERO TO WS-CTA-CANT.
021800     OPEN INPUT DDCUENTA.
021900     PERFORM 1210-LEE-CUENTA-I THRU 1210-LEE-CUENTA-F
022000             UNTIL FS-CUENTA-FIN.
022100     CLOSE DDCUENTA.
022200
022300 1200-CARGA-CUENTAS-F. EXIT.
022400
022500 1210-LEE-CUENTA-I.
022600
022700     READ DDCUENTA.
022800     IF FS-CUENTA IS EQUAL '00'
022900        ADD 1 TO WS-CTA-CANT
023000        SET WS-CTA-IX TO WS-CTA-CANT
023100        MOVE CTA-ACCT-ID       TO WS-CTA-ID       (WS-CTA-IX)
023200        MOVE CTA-ACCT-USER-ID  TO WS-CTA-USER-ID  (WS-CTA-IX)
023300        MOVE CTA-ACCT-NUMBER   TO WS-CTA-NUMBER   (WS-CTA-IX)
023400        MOVE CTA-ACCT-STATUS   TO WS-CTA-STATUS   (WS-CTA-IX)
023500        MOVE CTA-ACCT-BALANCE  TO WS-CTA-BALANCE  (WS-CTA-IX)
023600        MOVE CTA-ACCT-REG-AT   TO WS-CTA-REG-AT   (WS-CTA-IX)
023700        MOVE CTA-ACCT-UNREG-AT TO WS-CTA-UNREG-AT (WS-CTA-IX)
023800     ELSE
023900        IF FS-CUENTA IS NOT EQUAL '10'
024000           DISPLAY '* ERROR LECTURA DDCUENTA = ' FS-CUENTA
024100           MOVE 9999 TO RETURN-CODE
024200        END-IF
024300     END-IF.
024400
024500 1210-LEE-CUENTA-F. EXIT.
024600
024700
024800*-------------------------------------------------------------
024900 1300-CARGA-TRANSAC-I.
025000
025100     MOVE ZERO TO WS-TXN-CANT.
025200     OPEN INPUT DDTRANSA.
025300     PERFORM 1310-LEE-TRANSAC-I THRU 1310-LEE-TRANSAC-F
025400             UNTIL FS-TRANSA-FIN.
025500     CLOSE DDTRANSA.
025600
025700 1300-CARGA-TRANSAC-F. EXIT.
025800
025900 1310-LEE-TRANSAC-I.
026000
026100     READ DDTRANSA.
026200     IF FS-TRANSA IS EQUAL '00'
026300        ADD 1 TO WS-TXN-CANT
026400        SET WS-TXN-IX TO WS-TXN-CANT
026500        MOVE TXN-ID-KEY        TO WS-TXN-ID-K   (WS-TXN-IX)
026600        MOVE TXN-ACCT-ID       TO WS-TXN-ACCTID (WS-TXN-IX)
026700        MOVE TXN-TYPE          TO WS-TXN-TIPO   (WS-TXN-IX)
026800        MOVE TXN-RESULT        TO WS-TXN-RESULT (WS-TXN-IX)
026900        MOVE TXN-AMOUNT        TO WS-TXN-AMOUNT (WS-TXN-IX)
027000        MOVE TXN-BALANCE-SNAP  TO WS-TXN-BALSNAP(WS-TXN-IX)
027100        MOVE TXN-TRANSACTED-AT TO WS-TXN-AT     (WS-TXN-IX)
027200     ELSE
027300        IF FS-TRANSA IS NOT EQUAL '10'
027400           DISPLAY '* ERROR LECTURA DDTRANSA = ' FS-TRANSA
027500           MOVE 9999 TO RETURN-CODE
027600        END-IF
027700     END-IF.
027800
027900 1310-LEE-TRANSAC-F. EXIT.
028000
028100
028200*-------------------------------------------------------------
028300 2000-PROCESO-I.
028400
028500     READ DDPEDCAN.
028600
028700     EVALUATE FS-PEDCAN
028800        WHEN '00'
028900           ADD 1 TO WS-PED-LEIDOS-CANT
029000           PERFORM 2100-TRATA-PEDIDO-I THRU 2100-TRATA-PEDIDO-F
029100        WHEN '10'
029200           SET WS-FIN-LECTURA TO TRUE
029300        WHEN OTHER
029400           DISPLAY '* ERROR LECTURA DDPEDCAN = ' FS-PEDCAN
029500           SET WS-FIN-LECTURA TO TRUE
029600     END-EVALUATE.
029700
029800 2000-PROCESO-F. EXIT.
029900
030000
030100*-------------------------------------------------------------
030200 2100-TRATA-PEDIDO-I.
030300
030400     MOVE SPACES TO WS-ERROR-CODE.
030500     PERFORM 2110-BUSCA-TRANSAC-I THRU 2110-BUSCA-TRANSAC-F.
030600
030700     IF NOT WS-TXN-OK
030800        MOVE 'TRANSACTION_NOT_FOUND' TO WS-ERROR-CODE
030900        PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
031000        PERFORM 2800-GRABA-FALLIDA-CANC-I
031100           THRU 2800-GRABA-FALLIDA-CANC-F
031200     ELSE
031300        PERFORM 2120-BUSCA-CUENTA-I THRU 2120-BUSCA-CUENTA-F
031400        IF NOT WS-CTA-OK
031500           MOVE 'ACCOUNT_NOT_FOUND' TO WS-ERROR-CODE
031600           PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
031700           PERFORM 2800-GRABA-FALLIDA-CANC-I
031800              THRU 2800-GRABA-FALLIDA-CANC-F
031900        ELSE
032000           PERFORM 2200-VALIDA-CANCEL-I THRU 2200-VALIDA-CANCEL-F
032100           IF WS-ERROR-CODE IS NOT EQUAL SPACES
032200              PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
032300              PERFORM 2800-GRABA-FALLIDA-CANC-I
032400                 THRU 2800-GRABA-FALLIDA-CANC-F
032500           ELSE
032600              PERFORM 2300-APLICA-CREDITO-I
032700                 THRU 2300-APLICA-CREDITO-F
032800              PERFORM 2900-GRABA-EXITO-I
032900                 THRU 2900-GRABA-EXITO-F
033000           END-IF
033100        END-IF
033200     END-IF.
033300
033400 2100-TRATA-PEDIDO-F. EXIT.
033500
033600
033700*-------------------------------------------------------------
033800 2110-BUSCA-TRANSAC-I.
033900
034000     MOVE 'N' TO WS-TXN-ENCONTRADO.
034100     MOVE ZERO TO WS-TXN-IX-HALLADA.
034200     MOVE 1    TO WS-IX.
034300     PERFORM 2111-COMPARA-TRANSAC-I THRU 2111-COMPARA-TRANSAC-F
034400             UNTIL WS-IX > WS-TXN-CANT OR WS-TXN-OK.
034500
034600 2110-BUSCA-TRANSAC-F. EXIT.
034700
034800 2111-COMPARA-TRANSAC-I.
034900
035000     SET WS-TXN-IX TO WS-IX.
035100     IF WS-TXN-ID-K (WS-TXN-IX) = PED-CR-TXN-ID
035200        MOVE 'S'   TO WS-TXN-ENCONTRADO
035300        MOVE WS-IX TO WS-TXN-IX-HALLADA
035400     END-IF.
035500     ADD 1 TO WS-IX.
035600
035700 2111-COMPARA-TRANSAC-F. EXIT.
035800
035900
036000*-------------------------------------------------------------
036100 2120-BUSCA-CUENTA-I.
036200
036300     MOVE 'N' TO WS-CTA-ENCONTRADA.
036400     MOVE ZERO TO WS-CTA-IX-HALLADA.
036500     MOVE 1    TO WS-IX.
036600     PERFORM 2121-COMPARA-CUENTA-I THRU 2121-COMPARA-CUENTA-F
036700             UNTIL WS-IX > WS-CTA-CANT OR WS-CTA-OK.
036800
036900 2120-BUSCA-CUENTA-F. EXIT.
037000
037100 2121-COMPARA-CUENTA-I.
037200
037300     SET WS-CTA-IX TO WS-IX.
037400     IF WS-CTA-NUMBER (WS-CTA-IX) = PED-CR-ACCT-NUMBER
037500        MOVE 'S'   TO WS-CTA-ENCONTRADA
037600        MOVE WS-IX TO WS-CTA-IX-HALLADA
037700     END-IF.
037800     ADD 1 TO WS-IX.
037900
038000 2121-COMPARA-CUENTA-F. EXIT.
038100
038200
038300*-------------------------------------------------------------
038400* ORDEN DE VALIDACION FIJADO POR CAF-0158: CORRESPONDENCIA     -
038500* MOVIMIENTO/CUENTA, IMPORTE EXACTO, ANTIGUEDAD. GANA LA       -
038600* PRIMERA QUE FALLE. NO SE REVISA TIPO NI RESULTADO ORIGINAL   -
038700* DEL MOVIMIENTO (CAF-0358).                                   -
038800*-------------------------------------------------------------
038900 2200-VALIDA-CANCEL-I.
039000
039100     SET WS-TXN-IX TO WS-TXN-IX-HALLADA.
039200     SET WS-CTA-IX TO WS-CTA-IX-HALLADA.
039300
039400     IF WS-TXN-ACCTID (WS-TXN-IX) IS NOT EQUAL
039500                                   WS-CTA-ID (WS-CTA-IX)
039600        MOVE 'TRANSACTION_ACCOUNT_UN_MATCH' TO WS-ERROR-CODE
039700     ELSE
039800        IF PED-CR-AMOUNT IS NOT EQUAL WS-TXN-AMOUNT (WS-TXN-IX)
039900           MOVE 'TRANSACTION_AMOUNT_UN_MATCH' TO WS-ERROR-CODE
040000        ELSE
040100           MOVE WS-TXN-AT (WS-TXN-IX) TO WS-TIMESTAMP-PLANO
040200           COMPUTE WS-FECHA-TXN-NUM =
040300              (WS-TS-ANIO * 10000) + (WS-TS-MES * 100) + WS-TS-DIA
040400           IF WS-FECHA-TXN-NUM < WS-FECHA-CORTE-NUM
040500              MOVE 'TOO_OLD_ORDER_TO_CANCEL' TO WS-ERROR-CODE
040600           END-IF
040700        END-IF
040800     END-IF.
040900
041000 2200-VALIDA-CANCEL-F. EXIT.
041100
041200
041300*-------------------------------------------------------------
041400 2300-APLICA-CREDITO-I.
041500
041600     PERFORM 2950-SELLA-FECHA-HORA-I THRU 2950-SELLA-FECHA-HORA-F.
041700     PERFORM 2960-GENERA-TXN-ID-I    THRU 2960-GENERA-TXN-ID-F.
041800
041900     SET WS-CTA-IX TO WS-CTA-IX-HALLADA.
042000     ADD PED-CR-AMOUNT TO WS-CTA-BALANCE (WS-CTA-IX).
042100
042200     MOVE WS-TXN-CANT TO WS-IX.
042300     ADD 1 TO WS-IX.
042400     SET WS-TXN-IX TO WS-IX.
042500     MOVE WS-TXN-ID-NUEVO            TO WS-TXN-ID-K   (WS-TXN-IX).
042600     MOVE WS-CTA-ID (WS-CTA-IX)      TO WS-TXN-ACCTID (WS-TXN-IX).
042700     MOVE 'C'                        TO WS-TXN-TIPO   (WS-TXN-IX).
042800     MOVE 'S'                        TO WS-TXN-RESULT (WS-TXN-IX).
042900     MOVE PED-CR-AMOUNT              TO WS-TXN-AMOUNT (WS-TXN-IX).
043000     MOVE WS-CTA-BALANCE (WS-CTA-IX) TO WS-TXN-BALSNAP(WS-TXN-IX).
043100     MOVE WS-TIMESTAMP-PLANO         TO WS-TXN-AT     (WS-TXN-IX).
043200     MOVE WS-IX TO WS-TXN-CANT.
043300
043400     PERFORM 2970-GRABA-MOVIMIENTO-I THRU 2970-GRABA-MOVIMIENTO-F.
043500
043600 2300-APLICA-CREDITO-F. EXIT.
043700
043800
043900*-------------------------------------------------------------
044000* REGISTRO DE CANCELACION FALLIDA (ENTRADA SEPARADA - CAF-0121)-
044100* NO REVALIDA - SOLO UBICA LA CUENTA POR SU NUMERO Y DEJA      -
044200* CONSTANCIA DEL INTENTO SIN TOCAR EL SALDO                    -
044300*-------------------------------------------------------------
044400 2800-GRABA-FALLIDA-CANC-I.
044500
044600     MOVE 'N' TO WS-CTA-ENCONTRADA.
044700     MOVE ZERO TO WS-CTA-IX-HALLADA.
044800     MOVE 1    TO WS-IX.
044900     PERFORM 2121-COMPARA-CUENTA-I THRU 2121-COMPARA-CUENTA-F
045000             UNTIL WS-IX > WS-CTA-CANT OR WS-CTA-OK.
045100
045200     IF WS-CTA-OK
045300        PERFORM 2950-SELLA-FECHA-HORA-I
045400           THRU 2950-SELLA-FECHA-HORA-F
045500        PERFORM 2960-GENERA-TXN-ID-I    THRU 2960-GENERA-TXN-ID-F
045600        SET WS-CTA-IX TO WS-CTA-IX-HALLADA
045700        MOVE WS-TXN-CANT TO WS-IX
045800        ADD 1 TO WS-IX
045900        SET WS-TXN-IX TO WS-IX
046000        MOVE WS-TXN-ID-NUEVO        TO WS-TXN-ID-K   (WS-TXN-IX)
046100        MOVE WS-CTA-ID (WS-CTA-IX)  TO WS-TXN-ACCTID (WS-TXN-IX)
046200        MOVE 'C'                    TO WS-TXN-TIPO   (WS-TXN-IX)
046300        MOVE 'F'                    TO WS-TXN-RESULT (WS-TXN-IX)
046400        MOVE PED-CR-AMOUNT          TO WS-TXN-AMOUNT (WS-TXN-IX)
046500        MOVE WS-CTA-BALANCE (WS-CTA-IX)
046600           TO WS-TXN-BALSNAP(WS-TXN-IX)
046700        MOVE WS-TIMESTAMP-PLANO     TO WS-TXN-AT     (WS-TXN-IX)
046800        MOVE WS-IX TO WS-TXN-CANT
046900        PERFORM 2970-GRABA-MOVIMIENTO-I
047000           THRU 2970-GRABA-MOVIMIENTO-F
047100     END-IF.
047200
047300 2800-GRABA-FALLIDA-CANC-F. EXIT.
047400
047500
047600*-------------------------------------------------------------
047700 2950-SELLA-FECHA-HORA-I.
047800
047900     ACCEPT WS-FECHA-SIS FROM DATE YYYYMMDD.
048000     ACCEPT WS-HORA-SIS  FROM TIME.
048100     DISPLAY '***PGMCRCAF - MOVIMIENTO SELLO '
048200                     WS-FECHA-SIS-NUM WS-HORA-SIS-NUM.
048300     MOVE WS-FS-ANIO TO WS-TS-ANIO.
048400     MOVE WS-FS-MES  TO WS-TS-MES.
048500     MOVE WS-FS-DIA  TO WS-TS-DIA.
048600     MOVE WS-HS-HOR  TO WS-TS-HOR.
048700     MOVE WS-HS-MIN  TO WS-TS-MIN.
048800     MOVE WS-HS-SEG  TO WS-TS-SEG.
048900     MOVE ZEROS      TO WS-TS-MIC.
049000
049100 2950-SELLA-FECHA-HORA-F. EXIT.
049200
049300
049400*-------------------------------------------------------------
049500 2960-GENERA-TXN-ID-I.
049600
049700     MOVE WS-CONTADOR-TXN TO LK-CONTADOR.
049800     CALL 'PGMRUCAF' USING LK-COMUNICACION.
049900     MOVE LK-CONTADOR       TO WS-CONTADOR-TXN.
050000     MOVE LK-IDENT-GENERADO TO WS-TXN-ID-NUEVO.
050100
050200 2960-GENERA-TXN-ID-F. EXIT.
050300
050400
050500*-------------------------------------------------------------
050600 2970-GRABA-MOVIMIENTO-I.
050700
050800     MOVE WS-TXN-ID-K   (WS-TXN-IX) TO TXN-ID-KEY.
050900     MOVE WS-TXN-ACCTID (WS-TXN-IX) TO TXN-ACCT-ID.
051000     MOVE WS-TXN-TIPO   (WS-TXN-IX) TO TXN-TYPE.
051100     MOVE WS-TXN-RESULT (WS-TXN-IX) TO TXN-RESULT.
051200     MOVE WS-TXN-AMOUNT (WS-TXN-IX) TO TXN-AMOUNT.
051300     MOVE WS-TXN-BALSNAP(WS-TXN-IX) TO TXN-BALANCE-SNAP.
051400     MOVE WS-TXN-AT     (WS-TXN-IX) TO TXN-TRANSACTED-AT.
051500     WRITE REG-TRANSAC.
051600
051700 2970-GRABA-MOVIMIENTO-F. EXIT.
051800
051900
052000*-------------------------------------------------------------
052100 2900-GRABA-EXITO-I.
052200
052300     MOVE 'CR'      TO RESP-TIPO-UNIDAD.
052400     MOVE 'S'       TO RESP-RESULTADO.
052500     MOVE WS-CTA-NUMBER (WS-CTA-IX-HALLADA) TO RESP-ACCT-NUMBER.
052600     MOVE WS-TXN-ID-NUEVO                   TO RESP-TXN-ID.
052700     MOVE PED-CR-AMOUNT                     TO RESP-AMOUNT.
052800     MOVE WS-TIMESTAMP-PLANO                TO RESP-TIMESTAMP.
052900     WRITE REG-RESPUESTA.
053000     ADD 1 TO WS-PED-OK-CANT.
053100
053200 2900-GRABA-EXITO-F. EXIT.
053300
053400
053500 2900-GRABA-ERROR-I.
053600
053700     MOVE 'CR'          TO RESP-TIPO-UNIDAD.
053800     MOVE 'F'           TO RESP-RESULTADO.
053900     MOVE WS-ERROR-CODE TO RESP-ERROR-CODE.
054000     WRITE REG-RESPUESTA.
054100     ADD 1 TO WS-PED-ERR-CANT.
054200
054300 2900-GRABA-ERROR-F. EXIT.
054400
054500
054600*-------------------------------------------------------------
054700 9999-FINAL-I.
054800
054900     CLOSE DDPEDCAN.
055000     CLOSE DDTRANSA.
055100     CLOSE DDRESULT.
055200
055300     PERFORM 9100-REESCRIBE-CUENTAS-I
055400        THRU 9100-REESCRIBE-CUENTAS-F.
055500
055600     DISPLAY 'PGMCRCAF - PEDIDOS LEIDOS     : '
055700            WS-PED-LEIDOS-CANT.
055800     DISPLAY 'PGMCRCAF - CANCELACIONES OK   : ' WS-PED-OK-CANT.
055900     DISPLAY 'PGMCRCAF - CANCELACIONES RECH.: ' WS-PED-ERR-CANT.
056000
056100 9999-FINAL-F. EXIT.
056200
056300
056400*-------------------------------------------------------------
056500 9100-REESCRIBE-CUENTAS-I.
056600
056700     OPEN OUTPUT DDCUENTA.
056800     MOVE 1 TO WS-IX.
056900     PERFORM 9110-GRABA-UNA-CUENTA-I THRU 9110-GRABA-UNA-CUENTA-F
057000             UNTIL WS-IX > WS-CTA-CANT.
057100     CLOSE DDCUENTA.
057200
057300 9100-REESCRIBE-CUENTAS-F. EXIT.
057400
057500 9110-GRABA-UNA-CUENTA-I.
057600
057700     SET WS-CTA-IX TO WS-IX.
057800     MOVE WS-CTA-ID       (WS-CTA-IX) TO CTA-ACCT-ID.
057900     MOVE WS-CTA-USER-ID  (WS-CTA-IX) TO CTA-ACCT-USER-ID.
058000     MOVE WS-CTA-NUMBER   (WS-CTA-IX) TO CTA-ACCT-NUMBER.
058100     MOVE WS-CTA-STATUS   (WS-CTA-IX) TO CTA-ACCT-STATUS.
058200     MOVE WS-CTA-BALANCE  (WS-CTA-IX) TO CTA-ACCT-BALANCE.
058300     MOVE WS-CTA-REG-AT   (WS-CTA-IX) TO CTA-ACCT-REG-AT.
058400     MOVE WS-CTA-UNREG-AT (WS-CTA-IX) TO CTA-ACCT-UNREG-AT.
058500     WRITE REG-CUENTA.
058600     ADD 1 TO WS-IX.
058700
058800 9110-GRABA-UNA-CUENTA-F. EXIT.
