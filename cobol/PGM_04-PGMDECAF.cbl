000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMDECAF.
000300 AUTHOR. R FERREYRA.
000400 INSTALLATION. BANCO ORIGEN - GERENCIA DE SISTEMAS.
000500 DATE-WRITTEN. 02/08/94.
000600 DATE-COMPILED.
000700 SECURITY. CONFIDENCIAL - USO INTERNO BANCO ORIGEN.
000800******************************************************************
000900*                    HISTORIA DE MODIFICACIONES                 *
001000* 02/08/94 RFE CAF-0027  VERSION INICIAL - USO DE SALDO (DEBITO) *CAF-0027
001100*                        CONTRA UNA CUENTA CAF                   *CAF-0027
001200* 15/11/94 RFE CAF-0044  SE AGREGA EL DIARIO DE MOVIMIENTOS       CAF-0044
001300*                        DDTRANSA (ANTES SOLO SE ACTUALIZABA EL   CAF-0044
001400*                        SALDO SIN DEJAR RASTRO)                  CAF-0044
001500* 09/02/96 JQU CAF-0119  SE AGREGA REGISTRO DE MOVIMIENTO FALLIDO CAF-0119
001600*                        CUANDO LA VALIDACION RECHAZA EL PEDIDO   CAF-0119
001700*                        (AUDITORIA - NO SE TOCA EL SALDO)        CAF-0119
001800* 14/03/97 MAL CAF-0157  FIJA EL ORDEN DE VALIDACION: TITULARIDAD,CAF-0157
001900*                        ESTADO DE CUENTA, SUFICIENCIA DE SALDO   CAF-0157
002000* 06/04/00 MAL CAF-0236  LA GENERACION DEL TXN-ID PASA A LA       CAF-0236
002100*                        RUTINA COMPARTIDA PGMRUCAF (CALL)        CAF-0236
002200* 10/09/98 SIT CAF-Y2K01 REVISION Y2K - SELLO DE MOVIMIENTO PASA     Y2K01
002300*                        A FORMATO AAAA-MM-DD-HH.MI.SS.NNNNNN        Y2K01
002400* 15/01/99 SIT CAF-Y2K04 CIERRE DEFINITIVO REVISION Y2K              Y2K04
002500* 30/07/01 PSO CAF-0357  PERMITE DEBITO EXACTO AL SALDO (SALDO =  CAF-0357
002600*                        IMPORTE DEJA LA CUENTA EN CERO, NO ES    CAF-0357
002700*                        RECHAZADO)                               CAF-0357
002800* 14/05/02 PSO CAF-0405  AGREGA TRAZA POR CONSOLA DEL SELLO DE    CAF-0405
002900*                        CADA MOVIMIENTO PARA CRUZAR CON EL       CAF-0405
003000*                        PLANIFICADOR                             CAF-0405
003100******************************************************************
003200*    PROGRAMA PGMDECAF - USO DE SALDO (DEBITO) CAF               *
003300*    - LEE UN LOTE DE PEDIDOS DE USO (DDPEDUSO)                  *
003400*    - VALIDA USUARIO, TITULARIDAD, ESTADO Y SALDO SUFICIENTE    *
003500*    - DEBITA EL SALDO Y GRABA UN MOVIMIENTO EXITOSO 'U'/'S'     *
003600*    - SI LA VALIDACION RECHAZA, GRABA UN MOVIMIENTO FALLIDO     *
003700*      'U'/'F' SIN TOCAR EL SALDO (CAF-0119)                     *
003800******************************************************************
003900
004000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800
004900     SELECT DDUSUARI  ASSIGN DDUSUARI
005000            FILE STATUS IS FS-USUARI.
005100
005200     SELECT DDCUENTA  ASSIGN DDCUENTA
005300            FILE STATUS IS FS-CUENTA.
005400
005500     SELECT DDTRANSA  ASSIGN DDTRANSA
005600            FILE STATUS IS FS-TRANSA.
005700
005800     SELECT DDPEDUSO  ASSIGN DDPEDUSO
005900            FILE STATUS IS FS-PEDUSO.
006000
006100     SELECT DDRESULT  ASSIGN DDRESULT
006200            FILE STATUS IS FS-RESULT.
006300
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 DATA DIVISION.
006600 FILE SECTION.
006700
006800 FD  DDUSUARI
006900     BLOCK CONTAINS 0 RECORDS
007000     RECORDING MODE IS F.
007100 COPY CP-USUARIO.
007200
007300 FD  DDCUENTA
007400     BLOCK CONTAINS 0 RECORDS
007500     RECORDING MODE IS F.
007600 COPY CP-CUENTA.
007700
007800 FD  DDTRANSA
007900     BLOCK CONTAINS 0 RECORDS
008000     RECORDING MODE IS F.
008100 COPY CP-TRANSAC.
008200
008300 FD  DDPEDUSO
008400     BLOCK CONTAINS 0 RECORDS
008500     RECORDING MODE IS F.
008600 01  REG-PEDIDO-USO.
008700     03  PED-US-USER-ID       PIC S9(9)      COMP.
008800     03  PED-US-ACCT-NUMBER   PIC X(10).
008900     03  PED-US-AMOUNT        PIC S9(13)V99  COMP-3.
009000     03  FILLER               PIC X(01).
009100
009200 FD  DDRESULT
009300     BLOCK CONTAINS 0 RECORDS
009400     RECORDING MODE IS F.
009500 COPY CP-RESLIN.
009600
009700
009800 WORKING-STORAGE SECTION.
009900*=======================*
010000
010100 77  FILLER        PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
010200
010300 77  FS-USUARI                PIC XX      VALUE SPACES.
010400     88  FS-USUARI-FIN                    VALUE '10'.
010500 77  FS-CUENTA                PIC XX      VALUE SPACES.
010600     88  FS-CUENTA-FIN                    VALUE '10'.
010700 77  FS-TRANSA                PIC XX      VALUE SPACES.
010800     88  FS-TRANSA-FIN                    VALUE '10'.
010900 77  FS-PEDUSO                PIC XX      VALUE SPACES.
011000     88  FS-PEDUSO-FIN                    VALUE '10'.
011100 77  FS-RESULT                PIC XX      VALUE SPACES.
011200
011300 77  WS-STATUS-FIN             PIC X       VALUE 'N'.
011400     88  WS-FIN-LECTURA                    VALUE 'Y'.
011500     88  WS-NO-FIN-LECTURA                 VALUE 'N'.
011600
011700 COPY CP-TBUSUARI.
011800 COPY CP-TBCUENTA.
011900 COPY CP-TBTRANSA.
012000
012100 77  WS-PED-LEIDOS-CANT       PIC 9(5)          VALUE ZEROS.
012200 77  WS-PED-OK-CANT           PIC 9(5)          VALUE ZEROS.
012300 77  WS-PED-ERR-CANT          PIC 9(5)          VALUE ZEROS.
012400
012500 77  WS-IX                    PIC S9(4)   COMP  VALUE ZERO.
012600 77  WS-USU-ENCONTRADO        PIC X             VALUE 'N'.
012700     88  WS-USU-OK                              VALUE 'S'.
012800 77  WS-CTA-ENCONTRADA        PIC X             VALUE 'N'.
012900     88  WS-CTA-OK                              VALUE 'S'.
013000 77  WS-CTA-IX-HALLADA        PIC S9(4)   COMP  VALUE ZERO.
013100 77  WS-ERROR-CODE            PIC X(30)         VALUE SPACES.
013200 77  WS-TXN-ID-NUEVO          PIC X(32)         VALUE SPACES.
013300 77  WS-CONTADOR-TXN          PIC S9(9)   COMP  VALUE ZERO.
013400
013500 01  LK-COMUNICACION.
013600     03  LK-CONTADOR          PIC S9(9)     COMP  VALUE ZERO.
013700     03  LK-IDENT-GENERADO    PIC X(32).
013800
013900 01  WS-FECHA-SIS.
014000     03  WS-FS-ANIO           PIC 9(4).
014100     03  WS-FS-MES            PIC 9(2).
014200     03  WS-FS-DIA            PIC 9(2).
014300 01  WS-FECHA-SIS-NUM REDEFINES WS-FECHA-SIS
014400                              PIC 9(8).
014500 01  WS-HORA-SIS.
014600     03  WS-HS-HOR            PIC 9(2).
014700     03  WS-HS-MIN            PIC 9(2).
014800     03  WS-HS-SEG            PIC 9(2).
014900     03  WS-HS-CEN            PIC 9(2).
015000 01  WS-HORA-SIS-NUM  REDEFINES WS-HORA-SIS
015100                              PIC 9(8).
015200 01  WS-TIMESTAMP.
015300     03  WS-TS-ANIO           PIC 9(4).
015400     03  WS-TS-SEP1           PIC X          VALUE '-'.
015500     03  WS-TS-MES            PIC 9(2).
015600     03  WS-TS-SEP2           PIC X          VALUE '-'.
015700     03  WS-TS-DIA            PIC 9(2).
015800     03  WS-TS-SEP3           PIC X          VALUE '-'.
015900     03  WS-TS-HOR            PIC 9(2).
016000     03  WS-TS-SEP4           PIC X          VALUE '.'.
016100     03  WS-TS-MIN            PIC 9(2).
016200     03  WS-TS-SEP5           PIC X          VALUE '.'.
016300     03  WS-TS-SEG            PIC 9(2).
016400     03  WS-TS-SEP6           PIC X          VALUE '.'.
016500     03  WS-TS-MIC            PIC 9(6)       VALUE ZEROS.
016600 01  WS-TIMESTAMP-PLANO REDEFINES WS-TIMESTAMP PIC X(26).
016700
016800 77  FILLER PIC X(26) VALUE '* FINAL  WORKING-STORAGE *'.
016900
017000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
017100 PROCEDURE DIVISION.
017200
017300 MAIN-PROGRAM-I.
017400
017500     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.
017600     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F
017700                            UNTIL WS-FIN-LECTURA.
017800     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.
017900
018000 MAIN-PROGRAM-F. GOBACK.
018100
018200
018300*-------------------------------------------------------------
018400 1000-INICIO-I.
018500
018600     SET WS-NO-FIN-LECTURA TO TRUE.
018700     MOVE ZERO TO WS-TXN-CANT.
018800
018900     PERFORM 1100-CARGA-USUARIOS-I THRU 1100-CARGA-USUARIOS-F.
019000     PERFORM 1200-CARGA-CUENTAS-I  THRU 1200-CARGA-CUENTAS-F.
019100
019200     OPEN INPUT  DDPEDUSO.
019300     IF FS-PEDUSO IS NOT EQUAL '00'
019400        DISPLAY '* ERROR OPEN DDPEDUSO = ' FS-PEDUSO
019500        MOVE 9999 TO RETURN-CODE
019600        SET WS-FIN-LECTURA TO TRUE
019700     END-IF.
019800
019900     OPEN EXTEND DDTRANSA.
020000     IF FS-TRANSA IS NOT EQUAL '00'
020100        OPEN OUTPUT DDTRANSA
020200     END-IF.
020300
020400     OPEN OUTPUT DDRESULT.
020500
020600 1000-INICIO-F. EXIT.
020700
020800
020900*-------------------------------------------------------------
021000 1100-CARGA-USUARIOS-I.
021100
021200     MOVE ZERO TO WS-USU-CANT.
021300     OPEN INPUT DDUSUARI.
021400     PERFORM 1110-LEE-USUARIO-I THRU 1110-LEE-USUARIO-F
021500             UNTIL FS-USUARI-FIN.
021600     CLOSE DDUSUARI.
021700
021800 1100-CARGA-USUARIOS-F. EXIT.
021900
022000 1110-LEE-USUARIO-I.
022100
022200     READ DDUSUARI.
022300     IF FS-USUARI IS EQUAL '00'
022400        ADD 1 TO WS-USU-CANT
022500        SET WS-USU-IX TO WS-USU-CANT
022600        MOVE USR-USER-ID   TO WS-USU-ID   (WS-USU-IX)
022700        MOVE USR-USER-NAME TO WS-USU-NAME (WS-USU-IX)
022800     ELSE
022900        IF FS-USUARI IS NOT EQUAL '10'
023000           DISPLAY '* ERROR LECTURA DDUSUARI = ' FS-USUARI
023100           MOVE 9999 TO RETURN-CODE
023200        END-IF
023300     END-IF.
023400
023500 1110-LEE-USUARIO-F. EXIT.
023600
023700
023800*-------------------------------------------------------------
023900 1200-CARGA-CUENTAS-I.
024000
024100     MOVE ZERO TO WS-CTA-CANT.
024200     OPEN INPUT DDCUENTA.
024300     PERFORM 1210-LEE-CUENTA-I THRU 1210-LEE-CUENTA-F
024400             UNTIL FS-CUENTA-FIN.
024500     CLOSE DDCUENTA.
024600
024700 1200-CARGA-CUENTAS-F. EXIT.
024800
024900 1210-LEE-CUENTA-I.
025000
025100     READ DDCUENTA.
025200     IF FS-CUENTA IS EQUAL '00'
025300        ADD 1 TO WS-CTA-CANT
025400        SET WS-CTA-IX TO WS-CTA-CANT
025500        MOVE CTA-ACCT-ID       TO WS-CTA-ID       (WS-CTA-IX)
025600        MOVE CTA-ACCT-USER-ID  TO WS-CTA-USER-ID  (WS-CTA-IX)
025700        MOVE CTA-ACCT-NUMBER   TO WS-CTA-NUMBER   (WS-CTA-IX)
025800        MOVE CTA-ACCT-STATUS   TO WS-CTA-STATUS   (WS-CTA-IX)
025900        MOVE CTA-ACCT-BALANCE  TO WS-CTA-BALANCE  (WS-CTA-IX)
026000        MOVE CTA-ACCT-REG-AT   TO WS-CTA-REG-AT   (WS-CTA-IX)
026100        MOVE CTA-ACCT-UNREG-AT TO WS-CTA-UNREG-AT (WS-CTA-IX)
026200     ELSE
026300        IF FS-CUENTA IS NOT EQUAL '10'
026400           DISPLAY '* ERROR LECTURA DDCUENTA = ' FS-CUENTA
026500           MOVE 9999 TO RETURN-CODE
026600        END-IF
026700     END-IF.
026800
026900 1210-LEE-CUENTA-F. EXIT.
027000
027100
027200*-------------------------------------------------------------
027300 2000-PROCESO-I.
027400
027500     READ DDPEDUSO.
027600
027700     EVALUATE FS-PEDUSO
027800        WHEN '00'
027900           ADD 1 TO WS-PED-LEIDOS-CANT
028000           PERFORM 2100-TRATA-PEDIDO-I THRU 2100-TRATA-PEDIDO-F
028100        WHEN '10'
028200           SET WS-FIN-LECTURA TO TRUE
028300        WHEN OTHER
028400           DISPLAY '* ERROR LECTURA DDPEDUSO = ' FS-PEDUSO
028500           SET WS-FIN-LECTURA TO TRUE
028600     END-EVALUATE.
028700
028800 2000-PROCESO-F. EXIT.
028900
029000
029100*-------------------------------------------------------------
029200 2100-TRATA-PEDIDO-I.
029300
029400     MOVE SPACES TO WS-ERROR-CODE.
029500     PERFORM 2110-BUSCA-USUARIO-I THRU 2110-BUSCA-USUARIO-F.
029600
029700     IF NOT WS-USU-OK
029800        MOVE 'USER_NOT_FOUND' TO WS-ERROR-CODE
029900        PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
030000        PERFORM 2800-GRABA-FALLIDA-USO-I
030100           THRU 2800-GRABA-FALLIDA-USO-F
030200     ELSE
030300        PERFORM 2120-BUSCA-CUENTA-I THRU 2120-BUSCA-CUENTA-F
030400        IF NOT WS-CTA-OK
030500           MOVE 'ACCOUNT_NOT_FOUND' TO WS-ERROR-CODE
030600           PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
030700           PERFORM 2800-GRABA-FALLIDA-USO-I
030800              THRU 2800-GRABA-FALLIDA-USO-F
030900        ELSE
031000           PERFORM 2200-VALIDA-USO-I THRU 2200-VALIDA-USO-F
031100           IF WS-ERROR-CODE IS NOT EQUAL SPACES
031200              PERFORM 2900-GRABA-ERROR-I THRU 2900-GRABA-ERROR-F
031300              PERFORM 2800-GRABA-FALLIDA-USO-I
031400                 THRU 2800-GRABA-FALLIDA-USO-F
031500           ELSE
031600              PERFORM 2300-APLICA-DEBITO-I
031700                 THRU 2300-APLICA-DEBITO-F
031800              PERFORM 2900-GRABA-EXITO-I   THRU 2900-GRABA-EXITO-F
031900           END-IF
032000        END-IF
032100     END-IF.
032200
032300 2100-TRATA-PEDIDO-F. EXIT.
032400
032500
032600*-------------------------------------------------------------
032700 2110-BUSCA-USUARIO-I.
032800
032900     MOVE 'N' TO WS-USU-ENCONTRADO.
033000     MOVE 1   TO WS-IX.
033100     PERFORM 2111-COMPARA-USUARIO-I THRU 2111-COMPARA-USUARIO-F
033200             UNTIL WS-IX > WS-USU-CANT OR WS-USU-OK.
033300
033400 2110-BUSCA-USUARIO-F. EXIT.
033500
033600 2111-COMPARA-USUARIO-I.
033700
033800     SET WS-USU-IX TO WS-IX.
033900     IF WS-USU-ID (WS-USU-IX) = PED-US-USER-ID
034000        MOVE 'S' TO WS-USU-ENCONTRADO
034100     END-IF.
034200     ADD 1 TO WS-IX.
034300
034400 2111-COMPARA-USUARIO-F. EXIT.
034500
034600
034700*-------------------------------------------------------------
034800 2120-BUSCA-CUENTA-I.
034900
035000     MOVE 'N' TO WS-CTA-ENCONTRADA.
035100     MOVE ZERO TO WS-CTA-IX-HALLADA.
035200     MOVE 1    TO WS-IX.
035300     PERFORM 2121-COMPARA-CUENTA-I THRU 2121-COMPARA-CUENTA-F
035400             UNTIL WS-IX > WS-CTA-CANT OR WS-CTA-OK.
035500
035600 2120-BUSCA-CUENTA-F. EXIT.
035700
035800 2121-COMPARA-CUENTA-I.
035900
036000     SET WS-CTA-IX TO WS-IX.
036100     IF WS-CTA-NUMBER (WS-CTA-IX) = PED-US-ACCT-NUMBER
036200        MOVE 'S'   TO WS-CTA-ENCONTRADA
036300        MOVE WS-IX TO WS-CTA-IX-HALLADA
036400     END-IF.
036500     ADD 1 TO WS-IX.
036600
036700 2121-COMPARA-CUENTA-F. EXIT.
036800
036900
037000*-------------------------------------------------------------
037100* ORDEN DE VALIDACION FIJADO POR CAF-0157: TITULARIDAD, ESTADO -
037200* DE CUENTA, SUFICIENCIA DE SALDO. GANA LA PRIMERA QUE FALLE.  -
037300*-------------------------------------------------------------
037400 2200-VALIDA-USO-I.
037500
037600     SET WS-CTA-IX TO WS-CTA-IX-HALLADA.
037700
037800     IF WS-CTA-USER-ID (WS-CTA-IX) IS NOT EQUAL PED-US-USER-ID
037900        MOVE 'USER_ACCOUNT_UN_MATCH' TO WS-ERROR-CODE
038000     ELSE
038100        IF WS-CTA-STATUS (WS-CTA-IX) IS EQUAL 'U'
038200           MOVE 'ACCOUNT_ALREADY_UNREGISTERED' TO WS-ERROR-CODE
038300        ELSE
038400           IF PED-US-AMOUNT > WS-CTA-BALANCE (WS-CTA-IX)
038500              MOVE 'AMOUNT_EXCEED_BALANCE' TO WS-ERROR-CODE
038600           END-IF
038700        END-IF
038800     END-IF.
038900
039000 2200-VALIDA-USO-F. EXIT.
039100
039200
039300*-------------------------------------------------------------
039400 2300-APLICA-DEBITO-I.
039500
039600     PERFORM 2950-SELLA-FECHA-HORA-I THRU 2950-SELLA-FECHA-HORA-F.
039700     PERFORM 2960-GENERA-TXN-ID-I    THRU 2960-GENERA-TXN-ID-F.
039800
039900     SET WS-CTA-IX TO WS-CTA-IX-HALLADA.
040000     SUBTRACT PED-US-AMOUNT FROM WS-CTA-BALANCE (WS-CTA-IX).
040100
040200     MOVE WS-TXN-CANT TO WS-IX.
040300     ADD 1 TO WS-IX.
040400     SET WS-TXN-IX TO WS-IX.
040500     MOVE WS-TXN-ID-NUEVO            TO WS-TXN-ID-K   (WS-TXN-IX).
040600     MOVE WS-CTA-ID (WS-CTA-IX)      TO WS-TXN-ACCTID (WS-TXN-IX).
040700     MOVE 'U'                        TO WS-TXN-TIPO   (WS-TXN-IX).
040800     MOVE 'S'                        TO WS-TXN-RESULT (WS-TXN-IX).
040900     MOVE PED-US-AMOUNT              TO WS-TXN-AMOUNT (WS-TXN-IX).
041000     MOVE WS-CTA-BALANCE (WS-CTA-IX) TO WS-TXN-BALSNAP(WS-TXN-IX).
041100     MOVE WS-TIMESTAMP-PLANO         TO WS-TXN-AT     (WS-TXN-IX).
041200     MOVE WS-IX TO WS-TXN-CANT.
041300
041400     PERFORM 2970-GRABA-MOVIMIENTO-I THRU 2970-GRABA-MOVIMIENTO-F.
041500
041600 2300-APLICA-DEBITO-F. EXIT.
041700
041800
041900*-------------------------------------------------------------
042000* REGISTRO DE USO FALLIDO (ENTRADA SEPARADA - CAF-0119) - NO   -
042100* REVALIDA TITULARIDAD NI ESTADO, SOLO UBICA LA CUENTA POR SU  -
042200* NUMERO Y DEJA CONSTANCIA DEL INTENTO SIN TOCAR EL SALDO      -
042300*-------------------------------------------------------------
042400 2800-GRABA-FALLIDA-USO-I.
042500
042600     MOVE 'N' TO WS-CTA-ENCONTRADA.
042700     MOVE ZERO TO WS-CTA-IX-HALLADA.
042800     MOVE 1    TO WS-IX.
042900     PERFORM 2121-COMPARA-CUENTA-I THRU 2121-COMPARA-CUENTA-F
043000             UNTIL WS-IX > WS-CTA-CANT OR WS-CTA-OK.
043100
043200     IF WS-CTA-OK
043300        PERFORM 2950-SELLA-FECHA-HORA-I
043400           THRU 2950-SELLA-FECHA-HORA-F
043500        PERFORM 2960-GENERA-TXN-ID-I    THRU 2960-GENERA-TXN-ID-F
043600        SET WS-CTA-IX TO WS-CTA-IX-HALLADA
043700        MOVE WS-TXN-CANT TO WS-IX
043800        ADD 1 TO WS-IX
043900        SET WS-TXN-IX TO WS-IX
044000        MOVE WS-TXN-ID-NUEVO        TO WS-TXN-ID-K   (WS-TXN-IX)
044100        MOVE WS-CTA-ID (WS-CTA-IX)  TO WS-TXN-ACCTID (WS-TXN-IX)
044200        MOVE 'U'                    TO WS-TXN-TIPO   (WS-TXN-IX)
044300        MOVE 'F'                    TO WS-TXN-RESULT (WS-TXN-IX)
044400        MOVE PED-US-AMOUNT          TO WS-TXN-AMOUNT (WS-TXN-IX)
044500        MOVE WS-CTA-BALANCE (WS-CTA-IX)
044600           TO WS-TXN-BALSNAP(WS-TXN-IX)
044700        MOVE WS-TIMESTAMP-PLANO     TO WS-TXN-AT     (WS-TXN-IX)
044800        MOVE WS-IX TO WS-TXN-CANT
044900        PERFORM 2970-GRABA-MOVIMIENTO-I
045000           THRU 2970-GRABA-MOVIMIENTO-F
045100     END-IF.
045200
045300 2800-GRABA-FALLIDA-USO-F. EXIT.
045400
045500
045600*-------------------------------------------------------------
045700 2950-SELLA-FECHA-HORA-I.
045800
045900     ACCEPT WS-FECHA-SIS FROM DATE YYYYMMDD.
046000     ACCEPT WS-HORA-SIS  FROM TIME.
046100     DISPLAY '***PGMDECAF - MOVIMIENTO SELLO '
046200                     WS-FECHA-SIS-NUM WS-HORA-SIS-NUM.
046300     MOVE WS-FS-ANIO TO WS-TS-ANIO.
046400     MOVE WS-FS-MES  TO WS-TS-MES.
046500     MOVE WS-FS-DIA  TO WS-TS-DIA.
046600     MOVE WS-HS-HOR  TO WS-TS-HOR.
046700     MOVE WS-HS-MIN  TO WS-TS-MIN.
046800     MOVE WS-HS-SEG  TO WS-TS-SEG.
046900     MOVE ZEROS      TO WS-TS-MIC.
047000
047100 2950-SELLA-FECHA-HORA-F. EXIT.
047200
047300
047400*-------------------------------------------------------------
047500* OBTIENE UN IDENTIFICADOR DE MOVIMIENTO DE 32 BYTES UNICO EN -
047600* LA CORRIDA POR CALL A LA RUTINA COMPARTIDA PGMRUCAF          -
047700*-------------------------------------------------------------
047800 2960-GENERA-TXN-ID-I.
047900
048000     MOVE WS-CONTADOR-TXN TO LK-CONTADOR.
048100     CALL 'PGMRUCAF' USING LK-COMUNICACION.
048200     MOVE LK-CONTADOR       TO WS-CONTADOR-TXN.
048300     MOVE LK-IDENT-GENERADO TO WS-TXN-ID-NUEVO.
048400
048500 2960-GENERA-TXN-ID-F. EXIT.
048600
048700
048800*-------------------------------------------------------------
048900 2970-GRABA-MOVIMIENTO-I.
049000
049100     MOVE WS-TXN-ID-K   (WS-TXN-IX) TO TXN-ID-KEY.
049200     MOVE WS-TXN-ACCTID (WS-TXN-IX) TO TXN-ACCT-ID.
049300     MOVE WS-TXN-TIPO   (WS-TXN-IX) TO TXN-TYPE.
049400     MOVE WS-TXN-RESULT (WS-TXN-IX) TO TXN-RESULT.
049500     MOVE WS-TXN-AMOUNT (WS-TXN-IX) TO TXN-AMOUNT.
049600     MOVE WS-TXN-BALSNAP(WS-TXN-IX) TO TXN-BALANCE-SNAP.
049700     MOVE WS-TXN-AT     (WS-TXN-IX) TO TXN-TRANSACTED-AT.
049800     WRITE REG-TRANSAC.
049900
050000 2970-GRABA-MOVIMIENTO-F. EXIT.
050100
050200
050300*-------------------------------------------------------------
050400 2900-GRABA-EXITO-I.
050500
050600     MOVE 'DE'      TO RESP-TIPO-UNIDAD.
050700     MOVE 'S'       TO RESP-RESULTADO.
050800     MOVE WS-CTA-NUMBER (WS-CTA-IX-HALLADA) TO RESP-ACCT-NUMBER.
050900     MOVE WS-TXN-ID-NUEVO                   TO RESP-TXN-ID.
051000     MOVE PED-US-AMOUNT                     TO RESP-AMOUNT.
051100     MOVE WS-TIMESTAMP-PLANO                TO RESP-TIMESTAMP.
051200     WRITE REG-RESPUESTA.
051300     ADD 1 TO WS-PED-OK-CANT.
051400
051500 2900-GRABA-EXITO-F. EXIT.
051600
051700
051800 2900-GRABA-ERROR-I.
051900
052000     MOVE 'DE'          TO RESP-TIPO-UNIDAD.
052100     MOVE 'F'           TO RESP-RESULTADO.
052200     MOVE WS-ERROR-CODE TO RESP-ERROR-CODE.
052300     WRITE REG-RESPUESTA.
052400     ADD 1 TO WS-PED-ERR-CANT.
052500
052600 2900-GRABA-ERROR-F. EXIT.
052700
052800
052900*-------------------------------------------------------------
053000 9999-FINAL-I.
053100
053200     CLOSE DDPEDUSO.
053300     CLOSE DDTRANSA.
053400     CLOSE DDRESULT.
053500
053600     PERFORM 9100-REESCRIBE-CUENTAS-I
053700        THRU 9100-REESCRIBE-CUENTAS-F.
053800
053900     DISPLAY 'PGMDECAF - PEDIDOS LEIDOS   : ' WS-PED-LEIDOS-CANT.
054000     DISPLAY 'PGMDECAF - USOS EXITOSOS     : ' WS-PED-OK-CANT.
054100     DISPLAY 'PGMDECAF - USOS RECHAZADOS   : ' WS-PED-ERR-CANT.
054200
054300 9999-FINAL-F. EXIT.
054400
054500
054600*-------------------------------------------------------------
054700* REESCRIBE EL MAESTRO DDCUENTA COMPLETO CON LOS SALDOS       -
054800* DEBITADOS DURANTE LA CORRIDA                                -
054900*-------------------------------------------------------------
055000 9100-REESCRIBE-CUENTAS-I.
055100
055200     OPEN OUTPUT DDCUENTA.
055300     MOVE 1 TO WS-IX.
055400     PERFORM 9110-GRABA-UNA-CUENTA-I THRU 9110-GRABA-UNA-CUENTA-F
055500             UNTIL WS-IX > WS-CTA-CANT.
055600     CLOSE DDCUENTA.
055700
055800 9100-REESCRIBE-CUENTAS-F. EXIT.
055900
056000 9110-GRABA-UNA-CUENTA-I.
056100
056200     SET WS-CTA-IX TO WS-IX.
056300     MOVE WS-CTA-ID       (WS-CTA-IX) TO CTA-ACCT-ID.
056400     MOVE WS-CTA-USER-ID  (WS-CTA-IX) TO CTA-ACCT-USER-ID.
056500     MOVE WS-CTA-NUMBER   (WS-CTA-IX) TO CTA-ACCT-NUMBER.
056600     MOVE WS-CTA-STATUS   (WS-CTA-IX) TO CTA-ACCT-STATUS.
056700     MOVE WS-CTA-BALANCE  (WS-CTA-IX) TO CTA-ACCT-BALANCE.
056800     MOVE WS-CTA-REG-AT   (WS-CTA-IX) TO CTA-ACCT-REG-AT.
056900     MOVE WS-CTA-UNREG-AT (WS-CTA-IX) TO CTA-ACCT-UNREG-AT.
057000     WRITE REG-CUENTA.
057100     ADD 1 TO WS-IX.
057200
057300 9110-GRABA-UNA-CUENTA-F. EXIT.
